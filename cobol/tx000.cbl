000100*****************************************************************
000200*                                                               *
000300*        T X 0 0 0   -   T A X I   T R I P   S T A R            *
000400*                  S C H E M A   B A T C H   L O A D            *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.        tx000.
001200*
001300 author.            R J Falconer.
001400*
001500 installation.      Applewood Computers - Data Services Unit.
001600*
001700 date-written.      22/05/1987.
001800*
001900 date-compiled.
002000*
002100 security.          Applewood Computers - Internal Use Only.
002200*
002300*  remarks.         Batch driver for the trip star-schema load.
002400*                   Reads the daily trip feed, builds the six
002500*                   dimension tables and the fact table in
002600*                   memory, then writes all seven output files
002700*                   plus a run log - one shot, replace-write,
002800*                   no update-in-place.  Started life in 1987
002900*                   as the never-launched Transport Systems
003000*                   ledger loader (TX-series program numbers
003100*                   were reserved for that project and sat
003200*                   unused for years) - revived Nov 1985 [sic,
003300*                   see change log] for the NYC taxi feed once
003400*                   ops noticed the old shape already fit.
003500*
003600*  version.         See Prog-Name in ws.
003700*
003800*  called modules.  txdtcnv - datetime validate/convert/derive.
003900*
004000*  functions used.  None - see 29/01/98 note in txdtcnv, this
004100*                   shop avoids intrinsic FUNCTIONs in the
004200*                   trip-load suite so it keeps building on
004300*                   every compiler in the machine room.
004400*
004500*  files used.      TXTRIPS  - input, line sequential, CSV feed.
004600*                   TXDVEND  - output, dim_vendor.
004700*                   TXDDTTM  - output, dim_datetime.
004800*                   TXDPULO  - output, dim_pickup_location.
004900*                   TXDDOLO  - output, dim_dropoff_location.
005000*                   TXDRATE  - output, dim_ratecode.
005100*                   TXDPTYP  - output, dim_payment_type.
005200*                   TXFACTS  - output, fact_trips.
005300*                   TXRUNLOG - output, line sequential run log.
005400*
005500*  error messages.  See ZZ080-Log-Message - all conditions this
005600*                   program raises go to the run log, none of
005700*                   them stop the job (bad rows are kept and
005800*                   flagged, not rejected - see BUSINESS RULES
005900*                   in the dimension builder paragraphs).
006000*
006100*-----------------------------------------------------------------
006200* changes:
006300* 22/05/87 rjf -        Created for Transport Systems ledger proj
006400*                       (movement header / line load, never used
006500*                       in production - project cancelled 1988).
006600* 14/09/88 rjf -        Ledger project shelved.  Left as-is.
006700* 03/02/93 dlt -        Picked up as a template for the GL feed
006800*                       loader (see separate GL-series programs),
006900*                       no logic changes made to this copy.
007000* 29/01/98 vbc -        Y2K review: CCYY already carried full
007100*                       century throughout, no fix required.
007200* 06/09/99 vbc -        Y2K sign-off re-confirmed after compiler
007300*                       upgrade, still clean.
007400* 14/10/09 vbc -    .1  Migration to Open Cobol / GnuCobol build.
007500* 03/11/25 vbc -   1.0  Re-purposed as the NYC taxi trip star
007600*                       schema loader (req# DS-4471).  New
007700*                       FILE-CONTROL, new record layouts, all
007800*                       paragraphs from AA000 down are new work.
007900* 09/11/25 vbc -   1.1  Widened raw feed line to 300 (req# DS-
008000*                       4471, some source extracts carry a
008100*                       trailing CR that pushed us past 256).
008200* 12/11/25 vbc -   1.2  Added Dtm-Weekday alongside Dtm-Day-Of-
008300*                       Week per the data dictionary sign-off.
008400* 21/11/25 vbc -   1.3  Optional CSV header line is now skipped
008500*                       automatically instead of erroring the
008600*                       first row of every run.
008700* 26/11/25 vbc -   1.4  Duration now carries a sign - dirty feeds
008800*                       occasionally show a dropoff before the
008900*                       matching pickup, we keep the row and flag
009000*                       it rather than drop it.
009010* 27/11/25 vbc -   1.5  dim_datetime is now built in two full
009020*                       passes, pickup then dropoff (BB020/BB025)
009030*                       instead of one interleaved walk - data
009040*                       dictionary audit found the interleave gave
009050*                       a different surrogate key ordering than
009060*                       sign-off called for.  ZZ090 run summary
009070*                       now logs dimension and fact success/failure
009080*                       separately, one 88 per table (see wstxwrk).
009085*                       Dropped Fct-Duration-Ok from fact_trips -
009086*                       missing duration is now the sentinel value
009087*                       in Fct-Trip-Duration itself.  UPSI-0 wired
009088*                       up as a real no-header override for AA021
009089*                       instead of sitting unused.
009090* 27/11/25 vbc -   1.6  Regrouped AA/BB/CC/DD/ZZ paragraph families
009091*                       under their own named SECTIONs to match how
009092*                       this shop's other workhorse batch programs
009093*                       are laid out.  ZZ090 run summary now also
009094*                       logs each table's column list (or column
009095*                       count for fact_trips) alongside its row
009096*                       count.  Restored the Copyright Notice.
009100*
009150*-----------------------------------------------------------------
009160* copyright notice.
009170* ****************
009180*
009190* property of Applewood Computers - Data Services Unit.  For
009195* internal use on Applewood's own systems only, not for resale
009197* or distribution outside the Data Services Unit.
009200*-----------------------------------------------------------------
009300*
009400 environment             division.
009500*===============================
009600*
009700 configuration           section.
009800 source-computer.        IBM-LINUX.
009900 object-computer.        IBM-LINUX.
010000 special-names.          upsi-0 on  status is TX-Nohdr-Sw-On
010010                                    off status is TX-Nohdr-Sw-Off.
010020*                                   JCL sets UPSI-0 on for a rerun
010030*                                   feed that's already had its
010040*                                   header row stripped upstream -
010050*                                   see AA021, we skip our own
010060*                                   header sniff when it's on.
010100*
010200 input-output             section.
010300 file-control.
010400*
010500     select  TXTRIPS-FILE    assign to TXTRIPS
010600             organization is line sequential
010700             file status  is Fs-Trips.
010800*
010900     select  TXDVEND-FILE    assign to TXDVEND
011000             organization is sequential
011100             file status  is Fs-Vendor.
011200*
011300     select  TXDDTTM-FILE    assign to TXDDTTM
011400             organization is sequential
011500             file status  is Fs-Datetime.
011600*
011700     select  TXDPULO-FILE    assign to TXDPULO
011800             organization is sequential
011900             file status  is Fs-Pickup-Loc.
012000*
012100     select  TXDDOLO-FILE    assign to TXDDOLO
012200             organization is sequential
012300             file status  is Fs-Dropoff-Loc.
012400*
012500     select  TXDRATE-FILE    assign to TXDRATE
012600             organization is sequential
012700             file status  is Fs-Ratecode.
012800*
012900     select  TXDPTYP-FILE    assign to TXDPTYP
013000             organization is sequential
013100             file status  is Fs-Paytype.
013200*
013300     select  TXFACTS-FILE    assign to TXFACTS
013400             organization is sequential
013500             file status  is Fs-Facts.
013600*
013700     select  TXRUNLOG-FILE   assign to TXRUNLOG
013800             organization is line sequential
013900             file status  is Fs-Runlog.
014000*
014100 data                    division.
014200*===============================
014300*
014400 file section.
014500*
014600 fd  TXTRIPS-FILE
014700     label records standard.
014800 01  FD-Trip-Line.
014900     03  FDL-Trip-Text            pic x(300).
015000     03  filler                   pic x(2).
015100*
015200 fd  TXDVEND-FILE
015300     label records standard.
015400 01  FD-Vendor-Rec.
015500     03  FDV-Key                  pic 9(4).
015600     03  FDV-Vendor-Id            pic 99.
015700     03  FDV-Vendor-Name          pic x(40).
015800     03  filler                   pic x(2).
015900*
016000 fd  TXDDTTM-FILE
016100     label records standard.
016200 01  FD-Datetime-Rec.
016300     03  FDT-Key                  pic 9(7).
016400     03  FDT-Full-Datetime        pic x(19).
016500     03  FDT-Hour                 pic 99.
016600     03  FDT-Date                 pic x(10).
016700     03  FDT-Day                  pic 99.
016800     03  FDT-Day-Of-Week          pic 9.
016900     03  FDT-Day-Name             pic x(9).
017000     03  FDT-Year                 pic 9(4).
017100     03  FDT-Month-Name           pic x(9).
017200     03  FDT-Weekday              pic 9.
017300     03  FDT-Is-Weekend           pic x.
017400     03  FDT-Quarter              pic 9.
017500     03  FDT-Month                pic 99.
017600     03  filler                   pic x(2).
017700*
017800 fd  TXDPULO-FILE
017900     label records standard.
018000 01  FD-Pickup-Loc-Rec.
018100     03  FDP-Key                  pic 9(7).
018200     03  FDP-Pickup-Lat           pic s9(3)v9(6) comp-3.
018300     03  FDP-Pickup-Long          pic s9(4)v9(6) comp-3.
018400     03  filler                   pic x(2).
018500*
018600 fd  TXDDOLO-FILE
018700     label records standard.
018800 01  FD-Dropoff-Loc-Rec.
018900     03  FDO-Key                  pic 9(7).
019000     03  FDO-Dropoff-Lat          pic s9(3)v9(6) comp-3.
019100     03  FDO-Dropoff-Long         pic s9(4)v9(6) comp-3.
019200     03  filler                   pic x(2).
019300*
019400 fd  TXDRATE-FILE
019500     label records standard.
019600 01  FD-Ratecode-Rec.
019700     03  FDR-Key                  pic 9(4).
019800     03  FDR-Ratecode-Id          pic 99.
019900     03  FDR-Description          pic x(20).
020000     03  filler                   pic x(2).
020100*
020200 fd  TXDPTYP-FILE
020300     label records standard.
020400 01  FD-Paytype-Rec.
020500     03  FDY-Key                  pic 9(4).
020600     03  FDY-Payment-Type         pic 9.
020700     03  FDY-Description          pic x(20).
020800     03  filler                   pic x(2).
020900*
021000 fd  TXFACTS-FILE
021100     label records standard.
021200 01  FD-Fact-Rec.
021300     03  FDF-Trip-Id              pic 9(9).
021400     03  FDF-Vendor-Key           pic 9(4).
021500     03  FDF-Pickup-Dt-Key        pic 9(7).
021600     03  FDF-Dropoff-Dt-Key       pic 9(7).
021700     03  FDF-Pickup-Loc-Key       pic 9(7).
021800     03  FDF-Dropoff-Loc-Key      pic 9(7).
021900     03  FDF-Ratecode-Key         pic 9(4).
022000     03  FDF-Paytype-Key          pic 9(4).
022100     03  FDF-Passenger-Count      pic 99.
022200     03  FDF-Trip-Distance        pic s9(5)v99   comp-3.
022300     03  FDF-Fare-Amount          pic s9(5)v99   comp-3.
022400     03  FDF-Extra                pic s9(3)v99   comp-3.
022500     03  FDF-Mta-Tax              pic s9(3)v99   comp-3.
022600     03  FDF-Tip-Amount           pic s9(5)v99   comp-3.
022700     03  FDF-Tolls-Amount         pic s9(5)v99   comp-3.
022800     03  FDF-Improvement-Sur      pic s9(3)v99   comp-3.
022900     03  FDF-Total-Amount         pic s9(6)v99   comp-3.
023000     03  FDF-Trip-Duration        pic s9(5)v99   comp-3.
023200     03  FDF-Store-Fwd-Flag       pic x.
023300     03  filler                   pic x(4).
023400*
023500 fd  TXRUNLOG-FILE
023600     label records standard.
023700 01  FD-Run-Log-Line.
023800     03  FDL-Log-Text             pic x(150).
023900     03  filler                   pic x(2).
024000*
024100 working-storage         section.
024200*-------------------------------
024300*
024400 77  Prog-Name              pic x(17) value "TX000 (1.4)".
024500 77  WS-Trip-Eof             pic x       value "N".
024600     88  Trip-File-Eof                   value "Y".
024700*
024800     copy "wstxwrk.cob".
024900     copy "wstxtrp.cob".
025000     copy "wstxved.cob".
025100     copy "wstxdtm.cob".
025200     copy "wstxpul.cob".
025300     copy "wstxdol.cob".
025400     copy "wstxrtc.cob".
025500     copy "wstxpmt.cob".
025600     copy "wstxfct.cob".
025700     copy "wstxdec.cob".
025800     copy "wstxdtc.cob".
025900*
026000*  Scratch used only while converting a CSV text token into a
026100*  signed, scaled numeric field - see AA035/AA037.  Kept local
026200*  to this program, txdtcnv has no need of it.
026300*
026400 01  WS-Amt-Work.
026500     03  WS-Amt-Text          pic x(20).
026600     03  WS-Amt-Sign          pic x.
026700     03  WS-Amt-Int-Text      pic x(20).
026800     03  WS-Amt-Int-Len       pic 99      comp.
026900     03  WS-Amt-Frac-Text     pic x(20).
027000     03  WS-Amt-Frac-Len      pic 99      comp.
027100     03  WS-Amt-Int-Num       pic s9(9)   comp.
027200     03  WS-Amt-Frac-Num      pic s9(9)   comp.
027300     03  WS-Amt-Divisor       pic s9(9)   comp.
027400     03  WS-Amt-Value         pic s9(9)v9(6) comp.
027450     03  filler               pic x(2).
027500*
027600 01  WS-Rj-Work.
027700     03  WS-Rj-Text           pic x(20).
027800     03  WS-Rj-Len            pic 99      comp.
027900     03  WS-Rj-Result         pic s9(9)   comp.
027950     03  WS-Rj-Ix             pic 99      comp.
027970     03  WS-Rj-Digit          pic 9.
027990     03  filler               pic x(2).
028200*
028300*  Duration work - two calls to txdtcnv, one per stamp, then a
028400*  plain subtraction.  Kept as seconds so the divide-by-60 is
028500*  the only place the minute conversion happens.
028600*
028700 01  WS-Duration-Work.
028800     03  WS-Pickup-Seconds    pic s9(11)  comp.
028850     03  WS-Dropoff-Seconds   pic s9(11)  comp.
028870     03  WS-Pickup-Dt-Valid   pic x.
028890     03  WS-Dropoff-Dt-Valid  pic x.
028895     03  filler               pic x(2).
028897*                                   Trip-Duration-Missing is the
028898*                                   sentinel written to
028900*                                   Fct-Tbl-Trip-Duration when
028910*                                   either stamp was uncomputable -
028920*                                   the field's maximum magnitude,
028930*                                   never a value a real trip can
028940*                                   produce (69+ days).
028950     03  Trip-Duration-Missing pic s9(5)v99 comp-3 value 99999.99.
029200*
029300 01  WS-Message-Work.
029400     03  WS-Msg-Count-Text    pic zzzzzzzz9.
029450     03  filler               pic x(2).
029500*
029600 procedure  division.
029700*===========================================
029800*
029810 AA000-Initialize-Run   section.
029820*-----------------------------------------------------------------
029830* Run setup, the trip feed open/read/parse loop and the CSV token
029840* editors all live in this one section - everything AA000 through
029850* AA038 does happens before a single dimension or fact row exists.
029860*-----------------------------------------------------------------
029870*
029900 0000-Main.
030000*
030100     perform AA000-Initialize        thru AA000-Exit.
030200     perform AA010-Open-Trip-File    thru AA010-Exit.
030300     if      Run-Is-Aborted
030400             go to 0000-Shutdown.
030500*
030600     perform AA020-Read-Trip-File thru AA020-Exit
030700             until Trip-File-Eof.
030800     perform AA090-Close-Trip-File   thru AA090-Exit.
030900*
031000     perform BB000-Build-Dimensions  thru BB000-Exit.
031100     perform CC000-Build-Fact-Table  thru CC000-Exit.
031200     perform DD000-Write-All-Tables  thru DD000-Exit.
031300     perform ZZ090-Run-Summary       thru ZZ090-Exit.
031400*
031500 0000-Shutdown.
031600*
031700     close   TXRUNLOG-FILE.
031800     stop    run.
031900*
032000*-----------------------------------------------------------------
032100* AA010/AA020 - open the feed, read and parse it one line at a
032200* time into TX-Trip-Table, the working copy of every trip that
032300* survives the whole run (dimensions and facts are both built
032400* from this table, the feed itself is only read once).
032500*-----------------------------------------------------------------
032600*
032700 AA000-Initialize.
032800*
032900     move    "N" to WS-Run-Abort.
033000     move    "N" to WS-Trip-Hdr-Chk.
033100     move    zero to WS-Trips-Read.
033200     open    output TXRUNLOG-FILE.
033300     move    "Trip star-schema load - run starting"
033400             to WS-Log-Line.
033500     perform ZZ080-Log-Message thru ZZ080-Exit.
033600*
033700 AA000-Exit.
033800     exit.
033900*
034000 AA010-Open-Trip-File.
034100*
034200     open    input TXTRIPS-FILE.
034300     if      Fs-Trips not = "00"
034400             move "Y" to WS-Run-Abort
034500             string "Unable to open trip feed, file status "
034600                    Fs-Trips delimited by size
034700                    into WS-Log-Line
034800             perform ZZ080-Log-Message thru ZZ080-Exit.
034900*
035000 AA010-Exit.
035100     exit.
035200*
035300 AA020-Read-Trip-File.
035400*
035500     read    TXTRIPS-FILE into TX-Trip-Raw-Line
035600             at end     move "Y" to WS-Trip-Eof
035700             not at end perform AA021-Parse-Trip-Line
035800                           thru AA021-Exit
035900     end-read.
036000*
036100 AA020-Exit.
036200     exit.
036300*
036400 AA021-Parse-Trip-Line.
036500*
036600*  An optional CSV header row is skipped on the very first
036700*  record only - anything after that is treated as data even
036800*  if it happens to fail every numeric edit (see BB010 on).
036850*  TX-Nohdr-Sw-On (UPSI-0) bypasses the sniff for reruns fed
036870*  from a feed extract that already had its header stripped.
036900*
037000     if      WS-Trips-Read = zero and not Header-Line-Seen
037010             and not TX-Nohdr-Sw-On
037100             move "Y" to WS-Trip-Hdr-Chk
037200             if TX-Trip-Raw-Line (1:1) is alphabetic
037300                go to AA021-Exit
037400             end-if
037500     end-if.
037600*
037700     unstring TX-Trip-Raw-Line delimited by ","
037800         into Trip-Token (1)  count in Trip-Token-Len (1)
037900              Trip-Token (2)  count in Trip-Token-Len (2)
038000              Trip-Token (3)  count in Trip-Token-Len (3)
038100              Trip-Token (4)  count in Trip-Token-Len (4)
038200              Trip-Token (5)  count in Trip-Token-Len (5)
038300              Trip-Token (6)  count in Trip-Token-Len (6)
038400              Trip-Token (7)  count in Trip-Token-Len (7)
038500              Trip-Token (8)  count in Trip-Token-Len (8)
038600              Trip-Token (9)  count in Trip-Token-Len (9)
038700              Trip-Token (10) count in Trip-Token-Len (10)
038800              Trip-Token (11) count in Trip-Token-Len (11)
038900              Trip-Token (12) count in Trip-Token-Len (12)
039000              Trip-Token (13) count in Trip-Token-Len (13)
039100              Trip-Token (14) count in Trip-Token-Len (14)
039200              Trip-Token (15) count in Trip-Token-Len (15)
039300              Trip-Token (16) count in Trip-Token-Len (16)
039400              Trip-Token (17) count in Trip-Token-Len (17)
039500              Trip-Token (18) count in Trip-Token-Len (18)
039600              Trip-Token (19) count in Trip-Token-Len (19)
039700         tallying Trip-Token-Count.
039800*
039900*  Field 1 - VendorID.
040000*
040100     move    Trip-Token (1)     to WS-Rj-Text.
040200     move    Trip-Token-Len (1) to WS-Rj-Len.
040300     perform AA037-Right-Justify-Digits thru AA037-Exit.
040400     move    WS-Rj-Result       to Trip-Vendor-Id.
040500*
040600*  Fields 2/3 - pickup and dropoff timestamps.  Each is passed
040700*  through txdtcnv, which either echoes it back or coerces it
040800*  to the canonical missing marker - what comes back is what
040900*  gets carried in the trip table from here on, so every later
041000*  paragraph works off the validated text, not the raw feed.
041100*
041200     move    Trip-Token (2)     to DTC-Input-Text.
041300     call    "txdtcnv" using TX-Dtcnv-Linkage.
041400     move    DTC-Output-Text    to Trip-Pickup-Dt-Text.
041500     move    DTC-Valid-Flag     to Trip-Pickup-Dt-Ok.
041600*
041700     move    Trip-Token (3)     to DTC-Input-Text.
041800     call    "txdtcnv" using TX-Dtcnv-Linkage.
041900     move    DTC-Output-Text    to Trip-Dropoff-Dt-Text.
042000     move    DTC-Valid-Flag     to Trip-Dropoff-Dt-Ok.
042100*
042200*  Field 4 - passenger_count.
042300*
042400     move    Trip-Token (4)     to WS-Rj-Text.
042500     move    Trip-Token-Len (4) to WS-Rj-Len.
042600     perform AA037-Right-Justify-Digits thru AA037-Exit.
042700     move    WS-Rj-Result       to Trip-Passenger-Count.
042800*
042900*  Field 5 - trip_distance (2 decimals).
043000*
043100     move    Trip-Token (5)     to WS-Amt-Text.
043200     perform AA035-Convert-Amount-Token thru AA035-Exit.
043300     move    WS-Amt-Value       to Trip-Distance.
043400*
043500*  Fields 6/7 - pickup longitude / latitude (6 decimals).
043600*
043700     move    Trip-Token (6)     to WS-Amt-Text.
043800     perform AA035-Convert-Amount-Token thru AA035-Exit.
043900     move    WS-Amt-Value       to Trip-Pickup-Long.
044000     move    Trip-Token (7)     to WS-Amt-Text.
044100     perform AA035-Convert-Amount-Token thru AA035-Exit.
044200     move    WS-Amt-Value       to Trip-Pickup-Lat.
044300*
044400*  Field 8 - RatecodeID.
044500*
044600     move    Trip-Token (8)     to WS-Rj-Text.
044700     move    Trip-Token-Len (8) to WS-Rj-Len.
044800     perform AA037-Right-Justify-Digits thru AA037-Exit.
044900     move    WS-Rj-Result       to Trip-Ratecode-Id.
045000*
045100*  Field 9 - store_and_fwd_flag, single character, no edit
045200*  needed beyond what the feed already carries.
045300*
045400     move    Trip-Token (9) (1:1) to Trip-Store-Fwd-Flag.
045500*
045600*  Fields 10/11 - dropoff longitude / latitude (6 decimals).
045700*
045800     move    Trip-Token (10)    to WS-Amt-Text.
045900     perform AA035-Convert-Amount-Token thru AA035-Exit.
046000     move    WS-Amt-Value       to Trip-Dropoff-Long.
046100     move    Trip-Token (11)    to WS-Amt-Text.
046200     perform AA035-Convert-Amount-Token thru AA035-Exit.
046300     move    WS-Amt-Value       to Trip-Dropoff-Lat.
046400*
046500*  Field 12 - payment_type.
046600*
046700     move    Trip-Token (12)     to WS-Rj-Text.
046800     move    Trip-Token-Len (12) to WS-Rj-Len.
046900     perform AA037-Right-Justify-Digits thru AA037-Exit.
047000     move    WS-Rj-Result        to Trip-Payment-Type.
047100*
047200*  Fields 13-19 - the money columns, all 2 decimals.
047300*
047400     move    Trip-Token (13)    to WS-Amt-Text.
047500     perform AA035-Convert-Amount-Token thru AA035-Exit.
047600     move    WS-Amt-Value       to Trip-Fare-Amount.
047700     move    Trip-Token (14)    to WS-Amt-Text.
047800     perform AA035-Convert-Amount-Token thru AA035-Exit.
047900     move    WS-Amt-Value       to Trip-Extra.
048000     move    Trip-Token (15)    to WS-Amt-Text.
048100     perform AA035-Convert-Amount-Token thru AA035-Exit.
048200     move    WS-Amt-Value       to Trip-Mta-Tax.
048300     move    Trip-Token (16)    to WS-Amt-Text.
048400     perform AA035-Convert-Amount-Token thru AA035-Exit.
048500     move    WS-Amt-Value       to Trip-Tip-Amount.
048600     move    Trip-Token (17)    to WS-Amt-Text.
048700     perform AA035-Convert-Amount-Token thru AA035-Exit.
048800     move    WS-Amt-Value       to Trip-Tolls-Amount.
048900     move    Trip-Token (18)    to WS-Amt-Text.
049000     perform AA035-Convert-Amount-Token thru AA035-Exit.
049100     move    WS-Amt-Value       to Trip-Improvement-Sur.
049200     move    Trip-Token (19)    to WS-Amt-Text.
049300     perform AA035-Convert-Amount-Token thru AA035-Exit.
049400     move    WS-Amt-Value       to Trip-Total-Amount.
049500*
049600     perform AA025-Append-Trip-Table thru AA025-Exit.
049700*
049800 AA021-Exit.
049900     exit.
050000*
050100*-----------------------------------------------------------------
050200* AA025 - carry the parsed trip forward into TX-Trip-Table,
050300* BUSINESS RULES say every row is kept regardless of how many
050400* of its fields were bad, so there is no reject path here.
050500*-----------------------------------------------------------------
050600*
050700 AA025-Append-Trip-Table.
050800*
050900     add     1 to WS-Trips-Read.
051000*
051100*  Trip-Ix is the index of TX-Trip-Table itself, its current
051200*  top-of-table position tracks WS-Trips-Read one-for-one
051300*  because we only ever append, never delete, a row.
051400*
051500     set     Trip-Ix to WS-Trips-Read.
051600     move    Trip-Vendor-Id        to Trip-Tbl-Vendor-Id (Trip-Ix).
051700     move    Trip-Pickup-Dt-Text   to Trip-Tbl-Pickup-Text (Trip-Ix).
051800     move    Trip-Dropoff-Dt-Text  to Trip-Tbl-Dropoff-Text (Trip-Ix).
051900     move    Trip-Passenger-Count  to Trip-Tbl-Passenger-Cnt (Trip-Ix).
052000     move    Trip-Distance         to Trip-Tbl-Distance (Trip-Ix).
052100     move    Trip-Pickup-Long      to Trip-Tbl-Pickup-Long (Trip-Ix).
052200     move    Trip-Pickup-Lat       to Trip-Tbl-Pickup-Lat (Trip-Ix).
052300     move    Trip-Ratecode-Id      to Trip-Tbl-Ratecode-Id (Trip-Ix).
052400     move    Trip-Store-Fwd-Flag   to Trip-Tbl-Store-Fwd (Trip-Ix).
052500     move    Trip-Dropoff-Long     to Trip-Tbl-Dropoff-Long (Trip-Ix).
052600     move    Trip-Dropoff-Lat      to Trip-Tbl-Dropoff-Lat (Trip-Ix).
052700     move    Trip-Payment-Type     to Trip-Tbl-Payment-Type (Trip-Ix).
052800     move    Trip-Fare-Amount      to Trip-Tbl-Fare-Amount (Trip-Ix).
052900     move    Trip-Extra            to Trip-Tbl-Extra (Trip-Ix).
053000     move    Trip-Mta-Tax          to Trip-Tbl-Mta-Tax (Trip-Ix).
053100     move    Trip-Tip-Amount       to Trip-Tbl-Tip-Amount (Trip-Ix).
053200     move    Trip-Tolls-Amount     to Trip-Tbl-Tolls-Amount (Trip-Ix).
053300     move    Trip-Improvement-Sur  to Trip-Tbl-Improvement-Sur (Trip-Ix).
053400     move    Trip-Total-Amount     to Trip-Tbl-Total-Amount (Trip-Ix).
053500*
053600 AA025-Exit.
053700     exit.
053800*
053900 AA090-Close-Trip-File.
054000*
054100     close   TXTRIPS-FILE.
054200     move    "Trip feed read complete" to WS-Log-Line.
054300     perform ZZ080-Log-Message thru ZZ080-Exit.
054400*
054500 AA090-Exit.
054600     exit.
054700*
054800*-----------------------------------------------------------------
054900* AA035/AA037 - shared token-to-number conversion.  No intrinsic
055000* FUNCTION is used anywhere in this suite - AA037 hand-builds a
055100* magnitude from a left-justified digit string one character at
055200* a time and AA035 uses that plus a plain UNSTRING on "." to
055300* carry the fractional part through at the right scale.
055400*-----------------------------------------------------------------
055500*
055600 AA035-Convert-Amount-Token.
055700*
055800     move    zero  to WS-Amt-Value WS-Amt-Int-Num WS-Amt-Frac-Num
055900                       WS-Amt-Int-Len WS-Amt-Frac-Len.
056000     move    "+"   to WS-Amt-Sign.
056100     move    spaces to WS-Amt-Int-Text WS-Amt-Frac-Text.
056200*
056300     if      WS-Amt-Text (1:1) = "-"
056400             move "-" to WS-Amt-Sign
056500             move WS-Amt-Text (2:19) to WS-Amt-Text
056600     end-if.
056700*
056800     unstring WS-Amt-Text delimited by "."
056900         into WS-Amt-Int-Text  count in WS-Amt-Int-Len
057000              WS-Amt-Frac-Text count in WS-Amt-Frac-Len.
057100*
057200     move    WS-Amt-Int-Text  to WS-Rj-Text.
057300     move    WS-Amt-Int-Len   to WS-Rj-Len.
057400     perform AA037-Right-Justify-Digits thru AA037-Exit.
057500     move    WS-Rj-Result     to WS-Amt-Int-Num.
057600*
057700     move    WS-Amt-Frac-Text to WS-Rj-Text.
057800     move    WS-Amt-Frac-Len  to WS-Rj-Len.
057900     perform AA037-Right-Justify-Digits thru AA037-Exit.
058000     move    WS-Rj-Result     to WS-Amt-Frac-Num.
058100*
058200     if      WS-Amt-Frac-Len = zero
058300             move 1 to WS-Amt-Divisor
058400     else
058500             compute WS-Amt-Divisor = 10 ** WS-Amt-Frac-Len
058600     end-if.
058700*
058800     compute WS-Amt-Value rounded =
058900             (WS-Amt-Int-Num * WS-Amt-Divisor + WS-Amt-Frac-Num)
059000             / WS-Amt-Divisor.
059100*
059200     if      WS-Amt-Sign = "-"
059300             compute WS-Amt-Value = WS-Amt-Value * -1
059400     end-if.
059500*
059600 AA035-Exit.
059700     exit.
059800*
059900 AA037-Right-Justify-Digits.
060000*
060100     move    zero to WS-Rj-Result.
060200     if      WS-Rj-Len not = zero
060300             perform AA038-Digit-Step thru AA038-Digit-Step-Exit
060400                     varying WS-Rj-Ix from 1 by 1
060500                     until WS-Rj-Ix > WS-Rj-Len
060600     end-if.
060700*
060800 AA037-Exit.
060900     exit.
061000*
061100 AA038-Digit-Step.
061200*
061300     if      WS-Rj-Text (WS-Rj-Ix:1) is numeric
061400             move WS-Rj-Text (WS-Rj-Ix:1) to WS-Rj-Digit
061500             compute WS-Rj-Result = (WS-Rj-Result * 10)
061600                                   + WS-Rj-Digit
061700     end-if.
061800*
061900 AA038-Digit-Step-Exit.
062000     exit.
062100*
062200*-----------------------------------------------------------------
062300* BB000 - build every dimension table from TX-Trip-Table, one
062400* pass per dimension so each stays a simple linear dedup scan.
062500* All six are built before CC000 touches the fact table, so
062600* every FK lookup in CC000 is guaranteed to find its parent row.
062700*-----------------------------------------------------------------
062800*
062810 BB000-Dimension-Build  section.
062900 BB000-Build-Dimensions.
063000*
063100     perform BB010-Build-Vendor-Dim thru BB010-Exit
063200             varying Trip-Ix from 1 by 1
063300             until Trip-Ix > WS-Trips-Read.
063400     perform BB020-Build-Datetime-Dim thru BB020-Exit
063500             varying Trip-Ix from 1 by 1
063600             until Trip-Ix > WS-Trips-Read.
063610     perform BB025-Build-Datetime-Dropoff-Dim thru BB025-Exit
063620             varying Trip-Ix from 1 by 1
063630             until Trip-Ix > WS-Trips-Read.
063700     perform BB030-Build-Pickup-Loc-Dim thru BB030-Exit
063800             varying Trip-Ix from 1 by 1
063900             until Trip-Ix > WS-Trips-Read.
064000     perform BB040-Build-Dropoff-Loc-Dim thru BB040-Exit
064100             varying Trip-Ix from 1 by 1
064200             until Trip-Ix > WS-Trips-Read.
064300     perform BB050-Build-Ratecode-Dim thru BB050-Exit
064400             varying Trip-Ix from 1 by 1
064500             until Trip-Ix > WS-Trips-Read.
064600     perform BB060-Build-Paytype-Dim thru BB060-Exit
064700             varying Trip-Ix from 1 by 1
064800             until Trip-Ix > WS-Trips-Read.
064900     move    "Dimension tables built" to WS-Log-Line.
065000     perform ZZ080-Log-Message thru ZZ080-Exit.
065100*
065200 BB000-Exit.
065300     exit.
065400*
065500 BB010-Build-Vendor-Dim.
065600*
065700     set     Ved-Ix to 1.
065800     search  Ved-Entry
065900         at end
066000             perform BB011-Add-Vendor-Entry thru BB011-Exit
066100         when Ved-Tbl-Vendor-Id (Ved-Ix) =
066200              Trip-Tbl-Vendor-Id (Trip-Ix)
066300             continue
066400     end-search.
066500*
066600 BB010-Exit.
066700     exit.
066800*
066900 BB011-Add-Vendor-Entry.
067000*
067100     add     1 to Ved-Count.
067200     compute WS-Found-Key = Ved-Count - 1.
067300     move    WS-Found-Key to Ved-Tbl-Key (Ved-Count).
067400     move    Trip-Tbl-Vendor-Id (Trip-Ix)
067500             to Ved-Tbl-Vendor-Id (Ved-Count).
067600     perform BB012-Decode-Vendor thru BB012-Exit.
067700*
067800 BB011-Exit.
067900     exit.
068000*
068100*  BUSINESS RULES - a vendor code with no entry in the decode
068200*  table still gets a dimension row, just with a placeholder
068300*  description, it is never dropped.
068400*
068500 BB012-Decode-Vendor.
068600*
068700     set     WS-VD-Ix to 1.
068800     search  WS-VD-Entry
068900         at end
069000             move "Description Not On File"
069100                  to Ved-Tbl-Vendor-Name (Ved-Count)
069200         when WS-VD-Code (WS-VD-Ix) = Trip-Tbl-Vendor-Id (Trip-Ix)
069300             move WS-VD-Name (WS-VD-Ix)
069400                  to Ved-Tbl-Vendor-Name (Ved-Count)
069500     end-search.
069600*
069700 BB012-Exit.
069800     exit.
069900*
070000*  BB020/BB025 - dim_datetime's natural key domain is every
070050*  pickup stamp FOLLOWED BY every dropoff stamp, deduped across
070100*  the combined stream - one full pass over the pickup column
070150*  in arrival order, THEN one full pass over the dropoff
070200*  column, never interleaved trip by trip.  Getting this order
070250*  wrong changes which stamp is "first occurrence" and so
070270*  changes the dense 0-based surrogate keys every fact row
070280*  carries forward.
070300*
070400 BB020-Build-Datetime-Dim.
070500*
070600     move    Trip-Tbl-Pickup-Text (Trip-Ix) to DTC-Input-Text.
070700     call    "txdtcnv" using TX-Dtcnv-Linkage.
070800     perform BB021-Find-Or-Add-Datetime thru BB021-Exit.
070900*
071400 BB020-Exit.
071500     exit.
071600*
071620 BB025-Build-Datetime-Dropoff-Dim.
071640*
071660     move    Trip-Tbl-Dropoff-Text (Trip-Ix) to DTC-Input-Text.
071680     call    "txdtcnv" using TX-Dtcnv-Linkage.
071690     perform BB021-Find-Or-Add-Datetime thru BB021-Exit.
071693*
071696 BB025-Exit.
071697     exit.
071699*
071700 BB021-Find-Or-Add-Datetime.
071800*
071900     set     Dtm-Ix to 1.
072000     search  Dtm-Entry
072100         at end
072200             perform BB022-Add-Datetime-Entry thru BB022-Exit
072300         when Dtm-Tbl-Full-Datetime (Dtm-Ix) = DTC-Output-Text
072400             continue
072500     end-search.
072600*
072700 BB021-Exit.
072800     exit.
072900*
073000 BB022-Add-Datetime-Entry.
073100*
073200     add     1 to Dtm-Count.
073300     compute WS-Found-Key = Dtm-Count - 1.
073400     move    WS-Found-Key         to Dtm-Tbl-Key (Dtm-Count).
073500     move    DTC-Output-Text      to Dtm-Tbl-Full-Datetime (Dtm-Count).
073600     move    DTC-Hh               to Dtm-Tbl-Hour (Dtm-Count).
073700     move    DTC-Output-Text (1:10)
073800                                  to Dtm-Tbl-Date (Dtm-Count).
073900     move    DTC-Dd               to Dtm-Tbl-Day (Dtm-Count).
074000     move    DTC-Day-Of-Week      to Dtm-Tbl-Day-Of-Week (Dtm-Count).
074100     move    DTC-Day-Name         to Dtm-Tbl-Day-Name (Dtm-Count).
074200     move    DTC-Ccyy             to Dtm-Tbl-Year (Dtm-Count).
074300     move    DTC-Month-Name       to Dtm-Tbl-Month-Name (Dtm-Count).
074400     move    DTC-Day-Of-Week      to Dtm-Tbl-Weekday (Dtm-Count).
074500     move    DTC-Is-Weekend       to Dtm-Tbl-Is-Weekend (Dtm-Count).
074600     move    DTC-Quarter          to Dtm-Tbl-Quarter (Dtm-Count).
074700     move    DTC-Mm               to Dtm-Tbl-Month (Dtm-Count).
074800*
074900 BB022-Exit.
075000     exit.
075100*
075200*  BB030/BB040 - the two location dimensions dedup on the lat
075300*  and long PAIR, not either value alone (BUSINESS RULES).
075400*
075500 BB030-Build-Pickup-Loc-Dim.
075600*
075700     set     Pul-Ix to 1.
075800     search  Pul-Entry
075900         at end
076000             perform BB031-Add-Pickup-Loc thru BB031-Exit
076100         when Pul-Tbl-Pickup-Lat (Pul-Ix) =
076200              Trip-Tbl-Pickup-Lat (Trip-Ix)
076300              and
076400              Pul-Tbl-Pickup-Long (Pul-Ix) =
076500              Trip-Tbl-Pickup-Long (Trip-Ix)
076600             continue
076700     end-search.
076800*
076900 BB030-Exit.
077000     exit.
077100*
077200 BB031-Add-Pickup-Loc.
077300*
077400     add     1 to Pul-Count.
077500     compute WS-Found-Key = Pul-Count - 1.
077600     move    WS-Found-Key to Pul-Tbl-Key (Pul-Count).
077700     move    Trip-Tbl-Pickup-Lat (Trip-Ix)
077800             to Pul-Tbl-Pickup-Lat (Pul-Count).
077900     move    Trip-Tbl-Pickup-Long (Trip-Ix)
078000             to Pul-Tbl-Pickup-Long (Pul-Count).
078100*
078200 BB031-Exit.
078300     exit.
078400*
078500 BB040-Build-Dropoff-Loc-Dim.
078600*
078700     set     Dol-Ix to 1.
078800     search  Dol-Entry
078900         at end
079000             perform BB041-Add-Dropoff-Loc thru BB041-Exit
079100         when Dol-Tbl-Dropoff-Lat (Dol-Ix) =
079200              Trip-Tbl-Dropoff-Lat (Trip-Ix)
079300              and
079400              Dol-Tbl-Dropoff-Long (Dol-Ix) =
079500              Trip-Tbl-Dropoff-Long (Trip-Ix)
079600             continue
079700     end-search.
079800*
079900 BB040-Exit.
080000     exit.
080100*
080200 BB041-Add-Dropoff-Loc.
080300*
080400     add     1 to Dol-Count.
080500     compute WS-Found-Key = Dol-Count - 1.
080600     move    WS-Found-Key to Dol-Tbl-Key (Dol-Count).
080700     move    Trip-Tbl-Dropoff-Lat (Trip-Ix)
080800             to Dol-Tbl-Dropoff-Lat (Dol-Count).
080900     move    Trip-Tbl-Dropoff-Long (Trip-Ix)
081000             to Dol-Tbl-Dropoff-Long (Dol-Count).
081100*
081200 BB041-Exit.
081300     exit.
081400*
081500 BB050-Build-Ratecode-Dim.
081600*
081700     set     Rtc-Ix to 1.
081800     search  Rtc-Entry
081900         at end
082000             perform BB051-Add-Ratecode-Entry thru BB051-Exit
082100         when Rtc-Tbl-Ratecode-Id (Rtc-Ix) =
082200              Trip-Tbl-Ratecode-Id (Trip-Ix)
082300             continue
082400     end-search.
082500*
082600 BB050-Exit.
082700     exit.
082800*
082900 BB051-Add-Ratecode-Entry.
083000*
083100     add     1 to Rtc-Count.
083200     compute WS-Found-Key = Rtc-Count - 1.
083300     move    WS-Found-Key to Rtc-Tbl-Key (Rtc-Count).
083400     move    Trip-Tbl-Ratecode-Id (Trip-Ix)
083500             to Rtc-Tbl-Ratecode-Id (Rtc-Count).
083600     perform BB052-Decode-Ratecode thru BB052-Exit.
083700*
083800 BB051-Exit.
083900     exit.
084000*
084100 BB052-Decode-Ratecode.
084200*
084300     set     WS-RC-Ix to 1.
084400     search  WS-RC-Entry
084500         at end
084600             move "Description Not On File"
084700                  to Rtc-Tbl-Description (Rtc-Count)
084800         when WS-RC-Code (WS-RC-Ix) = Trip-Tbl-Ratecode-Id (Trip-Ix)
084900             move WS-RC-Desc (WS-RC-Ix)
085000                  to Rtc-Tbl-Description (Rtc-Count)
085100     end-search.
085200*
085300 BB052-Exit.
085400     exit.
085500*
085600 BB060-Build-Paytype-Dim.
085700*
085800     set     Pmt-Ix to 1.
085900     search  Pmt-Entry
086000         at end
086100             perform BB061-Add-Paytype-Entry thru BB061-Exit
086200         when Pmt-Tbl-Payment-Type (Pmt-Ix) =
086300              Trip-Tbl-Payment-Type (Trip-Ix)
086400             continue
086500     end-search.
086600*
086700 BB060-Exit.
086800     exit.
086900*
087000 BB061-Add-Paytype-Entry.
087100*
087200     add     1 to Pmt-Count.
087300     compute WS-Found-Key = Pmt-Count - 1.
087400     move    WS-Found-Key to Pmt-Tbl-Key (Pmt-Count).
087500     move    Trip-Tbl-Payment-Type (Trip-Ix)
087600             to Pmt-Tbl-Payment-Type (Pmt-Count).
087700     perform BB062-Decode-Paytype thru BB062-Exit.
087800*
087900 BB061-Exit.
088000     exit.
088100*
088200 BB062-Decode-Paytype.
088300*
088400     set     WS-PT-Ix to 1.
088500     search  WS-PT-Entry
088600         at end
088700             move "Description Not On File"
088800                  to Pmt-Tbl-Description (Pmt-Count)
088900         when WS-PT-Code (WS-PT-Ix) = Trip-Tbl-Payment-Type (Trip-Ix)
089000             move WS-PT-Desc (WS-PT-Ix)
089100                  to Pmt-Tbl-Description (Pmt-Count)
089200     end-search.
089300*
089400 BB062-Exit.
089500     exit.
089600*
089700*-----------------------------------------------------------------
089800* CC000 - one fact row per trip, in trip-table order.  Every
089900* dimension table is already complete by the time this runs so
090000* every lookup below is a plain serial SEARCH, never a builder.
090100*-----------------------------------------------------------------
090200*
090210 CC000-Fact-Build       section.
090300 CC000-Build-Fact-Table.
090400*
090500     perform CC010-Build-One-Fact thru CC010-Exit
090600             varying Trip-Ix from 1 by 1
090700             until Trip-Ix > WS-Trips-Read.
090800     move    "Fact table built" to WS-Log-Line.
090900     perform ZZ080-Log-Message thru ZZ080-Exit.
091000*
091100 CC000-Exit.
091200     exit.
091300*
091400 CC010-Build-One-Fact.
091500*
091600     add     1 to Fct-Count.
091700     move    Trip-Ix to Fct-Tbl-Trip-Id (Fct-Count).
091800     perform CC020-Lookup-Vendor-Key    thru CC020-Exit.
091900     perform CC030-Lookup-Datetime-Keys thru CC030-Exit.
092000     perform CC040-Lookup-Pickup-Loc-Key thru CC040-Exit.
092100     perform CC050-Lookup-Dropoff-Loc-Key thru CC050-Exit.
092200     perform CC060-Lookup-Ratecode-Key  thru CC060-Exit.
092300     perform CC070-Lookup-Paytype-Key   thru CC070-Exit.
092400     perform CC080-Compute-Trip-Duration thru CC080-Exit.
092500     perform CC090-Move-Measures        thru CC090-Exit.
092600*
092700 CC010-Exit.
092800     exit.
092900*
093000 CC020-Lookup-Vendor-Key.
093100*
093200     set     Ved-Ix to 1.
093300     search  Ved-Entry
093400         at end
093500             move zero to Fct-Tbl-Vendor-Key (Fct-Count)
093600         when Ved-Tbl-Vendor-Id (Ved-Ix) =
093700              Trip-Tbl-Vendor-Id (Trip-Ix)
093800             move Ved-Tbl-Key (Ved-Ix)
093900                  to Fct-Tbl-Vendor-Key (Fct-Count)
094000     end-search.
094100*
094200 CC020-Exit.
094300     exit.
094400*
094500 CC030-Lookup-Datetime-Keys.
094600*
094700     set     Dtm-Ix to 1.
094800     search  Dtm-Entry
094900         at end
095000             move zero to Fct-Tbl-Pickup-Dt-Key (Fct-Count)
095100         when Dtm-Tbl-Full-Datetime (Dtm-Ix) =
095200              Trip-Tbl-Pickup-Text (Trip-Ix)
095300             move Dtm-Tbl-Key (Dtm-Ix)
095400                  to Fct-Tbl-Pickup-Dt-Key (Fct-Count)
095500     end-search.
095600*
095700     set     Dtm-Ix to 1.
095800     search  Dtm-Entry
095900         at end
096000             move zero to Fct-Tbl-Dropoff-Dt-Key (Fct-Count)
096100         when Dtm-Tbl-Full-Datetime (Dtm-Ix) =
096200              Trip-Tbl-Dropoff-Text (Trip-Ix)
096300             move Dtm-Tbl-Key (Dtm-Ix)
096400                  to Fct-Tbl-Dropoff-Dt-Key (Fct-Count)
096500     end-search.
096600*
096700 CC030-Exit.
096800     exit.
096900*
097000 CC040-Lookup-Pickup-Loc-Key.
097100*
097200     set     Pul-Ix to 1.
097300     search  Pul-Entry
097400         at end
097500             move zero to Fct-Tbl-Pickup-Loc-Key (Fct-Count)
097600         when Pul-Tbl-Pickup-Lat (Pul-Ix) =
097700              Trip-Tbl-Pickup-Lat (Trip-Ix)
097800              and
097900              Pul-Tbl-Pickup-Long (Pul-Ix) =
098000              Trip-Tbl-Pickup-Long (Trip-Ix)
098100             move Pul-Tbl-Key (Pul-Ix)
098200                  to Fct-Tbl-Pickup-Loc-Key (Fct-Count)
098300     end-search.
098400*
098500 CC040-Exit.
098600     exit.
098700*
098800 CC050-Lookup-Dropoff-Loc-Key.
098900*
099000     set     Dol-Ix to 1.
099100     search  Dol-Entry
099200         at end
099300             move zero to Fct-Tbl-Dropoff-Loc-Key (Fct-Count)
099400         when Dol-Tbl-Dropoff-Lat (Dol-Ix) =
099500              Trip-Tbl-Dropoff-Lat (Trip-Ix)
099600              and
099700              Dol-Tbl-Dropoff-Long (Dol-Ix) =
099800              Trip-Tbl-Dropoff-Long (Trip-Ix)
099900             move Dol-Tbl-Key (Dol-Ix)
100000                  to Fct-Tbl-Dropoff-Loc-Key (Fct-Count)
100100     end-search.
100200*
100300 CC050-Exit.
100400     exit.
100500*
100600 CC060-Lookup-Ratecode-Key.
100700*
100800     set     Rtc-Ix to 1.
100900     search  Rtc-Entry
101000         at end
101100             move zero to Fct-Tbl-Ratecode-Key (Fct-Count)
101200         when Rtc-Tbl-Ratecode-Id (Rtc-Ix) =
101300              Trip-Tbl-Ratecode-Id (Trip-Ix)
101400             move Rtc-Tbl-Key (Rtc-Ix)
101500                  to Fct-Tbl-Ratecode-Key (Fct-Count)
101600     end-search.
101700*
101800 CC060-Exit.
101900     exit.
102000*
102100 CC070-Lookup-Paytype-Key.
102200*
102300     set     Pmt-Ix to 1.
102400     search  Pmt-Entry
102500         at end
102600             move zero to Fct-Tbl-Paytype-Key (Fct-Count)
102700         when Pmt-Tbl-Payment-Type (Pmt-Ix) =
102800              Trip-Tbl-Payment-Type (Trip-Ix)
102900             move Pmt-Tbl-Key (Pmt-Ix)
103000                  to Fct-Tbl-Paytype-Key (Fct-Count)
103100     end-search.
103200*
103300 CC070-Exit.
103400     exit.
103500*
103600*  CC080 - duration in whole minutes, HALF-UP away from zero,
103700*  which is exactly what COMPUTE ROUNDED already does with no
103800*  MODE clause needed.  A dropoff before its pickup keeps the
103900*  row and carries a negative duration rather than being
104000*  dropped (change 26/11/25 above).
104100*
104200 CC080-Compute-Trip-Duration.
104300*
104400     move    Trip-Tbl-Pickup-Text (Trip-Ix) to DTC-Input-Text.
104500     call    "txdtcnv" using TX-Dtcnv-Linkage.
104600     move    DTC-Total-Seconds to WS-Pickup-Seconds.
104700     move    DTC-Valid-Flag    to WS-Pickup-Dt-Valid.
104800*
104900     move    Trip-Tbl-Dropoff-Text (Trip-Ix) to DTC-Input-Text.
105000     call    "txdtcnv" using TX-Dtcnv-Linkage.
105100     move    DTC-Total-Seconds to WS-Dropoff-Seconds.
105200     move    DTC-Valid-Flag    to WS-Dropoff-Dt-Valid.
105300*
105400     if      WS-Pickup-Dt-Valid = "Y" and WS-Dropoff-Dt-Valid = "Y"
105500             compute Fct-Tbl-Trip-Duration (Fct-Count) rounded =
105600                     (WS-Dropoff-Seconds - WS-Pickup-Seconds) / 60
105700     else
105900             move Trip-Duration-Missing
106000                  to Fct-Tbl-Trip-Duration (Fct-Count)
106100     end-if.
106200*
106300 CC080-Exit.
106400     exit.
106500*
106600 CC090-Move-Measures.
106700*
106800     move    Trip-Tbl-Passenger-Cnt (Trip-Ix)
106900             to Fct-Tbl-Passenger-Count (Fct-Count).
107000     move    Trip-Tbl-Distance (Trip-Ix)
107100             to Fct-Tbl-Trip-Distance (Fct-Count).
107200     move    Trip-Tbl-Fare-Amount (Trip-Ix)
107300             to Fct-Tbl-Fare-Amount (Fct-Count).
107400     move    Trip-Tbl-Extra (Trip-Ix)
107500             to Fct-Tbl-Extra (Fct-Count).
107600     move    Trip-Tbl-Mta-Tax (Trip-Ix)
107700             to Fct-Tbl-Mta-Tax (Fct-Count).
107800     move    Trip-Tbl-Tip-Amount (Trip-Ix)
107900             to Fct-Tbl-Tip-Amount (Fct-Count).
108000     move    Trip-Tbl-Tolls-Amount (Trip-Ix)
108100             to Fct-Tbl-Tolls-Amount (Fct-Count).
108200     move    Trip-Tbl-Improvement-Sur (Trip-Ix)
108300             to Fct-Tbl-Improvement-Sur (Fct-Count).
108400     move    Trip-Tbl-Total-Amount (Trip-Ix)
108500             to Fct-Tbl-Total-Amount (Fct-Count).
108600     move    Trip-Tbl-Store-Fwd (Trip-Ix)
108700             to Fct-Tbl-Store-Fwd-Flag (Fct-Count).
108800*
108900 CC090-Exit.
109000     exit.
109100*
109200*-----------------------------------------------------------------
109300* DD000 - one open/write-loop/close per output file.  Each
109400* dimension and the fact table is a full replace-write, there
109500* is no update-in-place and no dependency between the seven
109600* writers other than run order for the log.
109700*-----------------------------------------------------------------
109800*
109810 DD000-Table-Write      section.
109900 DD000-Write-All-Tables.
110000*
110100     perform DD010-Write-Vendor-Table    thru DD010-Exit.
110200     perform DD020-Write-Datetime-Table  thru DD020-Exit.
110300     perform DD030-Write-Pickup-Loc-Table thru DD030-Exit.
110400     perform DD040-Write-Dropoff-Loc-Table thru DD040-Exit.
110500     perform DD050-Write-Ratecode-Table  thru DD050-Exit.
110600     perform DD060-Write-Paytype-Table   thru DD060-Exit.
110700     perform DD070-Write-Fact-Table      thru DD070-Exit.
110800*
110900 DD000-Exit.
111000     exit.
111100*
111200 DD010-Write-Vendor-Table.
111300*
111400     open    output TXDVEND-FILE.
111500     if      Fs-Vendor not = "00"
111600             move "N" to WS-Ved-Ok
111700             move "Unable to open dim_vendor output"
111800                  to WS-Log-Line
111900             perform ZZ080-Log-Message thru ZZ080-Exit
112000             go to DD010-Exit
112100     end-if.
112200     perform DD011-Write-Vendor-Row thru DD011-Exit
112300             varying Ved-Ix from 1 by 1 until Ved-Ix > Ved-Count.
112400     close   TXDVEND-FILE.
112500*
112600 DD010-Exit.
112700     exit.
112800*
112900 DD011-Write-Vendor-Row.
113000*
113100     move    Ved-Tbl-Key (Ved-Ix)         to FDV-Key.
113200     move    Ved-Tbl-Vendor-Id (Ved-Ix)   to FDV-Vendor-Id.
113300     move    Ved-Tbl-Vendor-Name (Ved-Ix) to FDV-Vendor-Name.
113400     write   FD-Vendor-Rec.
113500     add     1 to WS-Ved-Wrote.
113600*
113700 DD011-Exit.
113800     exit.
113900*
114000 DD020-Write-Datetime-Table.
114100*
114200     open    output TXDDTTM-FILE.
114300     if      Fs-Datetime not = "00"
114400             move "N" to WS-Dtm-Ok
114500             move "Unable to open dim_datetime output"
114600                  to WS-Log-Line
114700             perform ZZ080-Log-Message thru ZZ080-Exit
114800             go to DD020-Exit
114900     end-if.
115000     perform DD021-Write-Datetime-Row thru DD021-Exit
115100             varying Dtm-Ix from 1 by 1 until Dtm-Ix > Dtm-Count.
115200     close   TXDDTTM-FILE.
115300*
115400 DD020-Exit.
115500     exit.
115600*
115700 DD021-Write-Datetime-Row.
115800*
115900     move    Dtm-Tbl-Key (Dtm-Ix)           to FDT-Key.
116000     move    Dtm-Tbl-Full-Datetime (Dtm-Ix) to FDT-Full-Datetime.
116100     move    Dtm-Tbl-Hour (Dtm-Ix)          to FDT-Hour.
116200     move    Dtm-Tbl-Date (Dtm-Ix)          to FDT-Date.
116300     move    Dtm-Tbl-Day (Dtm-Ix)           to FDT-Day.
116400     move    Dtm-Tbl-Day-Of-Week (Dtm-Ix)   to FDT-Day-Of-Week.
116500     move    Dtm-Tbl-Day-Name (Dtm-Ix)      to FDT-Day-Name.
116600     move    Dtm-Tbl-Year (Dtm-Ix)          to FDT-Year.
116700     move    Dtm-Tbl-Month-Name (Dtm-Ix)    to FDT-Month-Name.
116800     move    Dtm-Tbl-Weekday (Dtm-Ix)       to FDT-Weekday.
116900     move    Dtm-Tbl-Is-Weekend (Dtm-Ix)    to FDT-Is-Weekend.
117000     move    Dtm-Tbl-Quarter (Dtm-Ix)       to FDT-Quarter.
117100     move    Dtm-Tbl-Month (Dtm-Ix)         to FDT-Month.
117200     write   FD-Datetime-Rec.
117300     add     1 to WS-Dtm-Wrote.
117400*
117500 DD021-Exit.
117600     exit.
117700*
117800 DD030-Write-Pickup-Loc-Table.
117900*
118000     open    output TXDPULO-FILE.
118100     if      Fs-Pickup-Loc not = "00"
118200             move "N" to WS-Pul-Ok
118300             move "Unable to open dim_pickup_location output"
118400                  to WS-Log-Line
118500             perform ZZ080-Log-Message thru ZZ080-Exit
118600             go to DD030-Exit
118700     end-if.
118800     perform DD031-Write-Pickup-Loc-Row thru DD031-Exit
118900             varying Pul-Ix from 1 by 1 until Pul-Ix > Pul-Count.
119000     close   TXDPULO-FILE.
119100*
119200 DD030-Exit.
119300     exit.
119400*
119500 DD031-Write-Pickup-Loc-Row.
119600*
119700     move    Pul-Tbl-Key (Pul-Ix)         to FDP-Key.
119800     move    Pul-Tbl-Pickup-Lat (Pul-Ix)  to FDP-Pickup-Lat.
119900     move    Pul-Tbl-Pickup-Long (Pul-Ix) to FDP-Pickup-Long.
120000     write   FD-Pickup-Loc-Rec.
120100     add     1 to WS-Pul-Wrote.
120200*
120300 DD031-Exit.
120400     exit.
120500*
120600 DD040-Write-Dropoff-Loc-Table.
120700*
120800     open    output TXDDOLO-FILE.
120900     if      Fs-Dropoff-Loc not = "00"
121000             move "N" to WS-Dol-Ok
121100             move "Unable to open dim_dropoff_location output"
121200                  to WS-Log-Line
121300             perform ZZ080-Log-Message thru ZZ080-Exit
121400             go to DD040-Exit
121500     end-if.
121600     perform DD041-Write-Dropoff-Loc-Row thru DD041-Exit
121700             varying Dol-Ix from 1 by 1 until Dol-Ix > Dol-Count.
121800     close   TXDDOLO-FILE.
121900*
122000 DD040-Exit.
122100     exit.
122200*
122300 DD041-Write-Dropoff-Loc-Row.
122400*
122500     move    Dol-Tbl-Key (Dol-Ix)          to FDO-Key.
122600     move    Dol-Tbl-Dropoff-Lat (Dol-Ix)  to FDO-Dropoff-Lat.
122700     move    Dol-Tbl-Dropoff-Long (Dol-Ix) to FDO-Dropoff-Long.
122800     write   FD-Dropoff-Loc-Rec.
122900     add     1 to WS-Dol-Wrote.
123000*
123100 DD041-Exit.
123200     exit.
123300*
123400 DD050-Write-Ratecode-Table.
123500*
123600     open    output TXDRATE-FILE.
123700     if      Fs-Ratecode not = "00"
123800             move "N" to WS-Rtc-Ok
123900             move "Unable to open dim_ratecode output"
124000                  to WS-Log-Line
124100             perform ZZ080-Log-Message thru ZZ080-Exit
124200             go to DD050-Exit
124300     end-if.
124400     perform DD051-Write-Ratecode-Row thru DD051-Exit
124500             varying Rtc-Ix from 1 by 1 until Rtc-Ix > Rtc-Count.
124600     close   TXDRATE-FILE.
124700*
124800 DD050-Exit.
124900     exit.
125000*
125100 DD051-Write-Ratecode-Row.
125200*
125300     move    Rtc-Tbl-Key (Rtc-Ix)         to FDR-Key.
125400     move    Rtc-Tbl-Ratecode-Id (Rtc-Ix) to FDR-Ratecode-Id.
125500     move    Rtc-Tbl-Description (Rtc-Ix) to FDR-Description.
125600     write   FD-Ratecode-Rec.
125700     add     1 to WS-Rtc-Wrote.
125800*
125900 DD051-Exit.
126000     exit.
126100*
126200 DD060-Write-Paytype-Table.
126300*
126400     open    output TXDPTYP-FILE.
126500     if      Fs-Paytype not = "00"
126600             move "N" to WS-Pmt-Ok
126700             move "Unable to open dim_payment_type output"
126800                  to WS-Log-Line
126900             perform ZZ080-Log-Message thru ZZ080-Exit
127000             go to DD060-Exit
127100     end-if.
127200     perform DD061-Write-Paytype-Row thru DD061-Exit
127300             varying Pmt-Ix from 1 by 1 until Pmt-Ix > Pmt-Count.
127400     close   TXDPTYP-FILE.
127500*
127600 DD060-Exit.
127700     exit.
127800*
127900 DD061-Write-Paytype-Row.
128000*
128100     move    Pmt-Tbl-Key (Pmt-Ix)          to FDY-Key.
128200     move    Pmt-Tbl-Payment-Type (Pmt-Ix) to FDY-Payment-Type.
128300     move    Pmt-Tbl-Description (Pmt-Ix)  to FDY-Description.
128400     write   FD-Paytype-Rec.
128500     add     1 to WS-Pmt-Wrote.
128600*
128700 DD061-Exit.
128800     exit.
128900*
129000 DD070-Write-Fact-Table.
129100*
129200     open    output TXFACTS-FILE.
129300     if      Fs-Facts not = "00"
129400             move "N" to WS-Fct-Ok
129500             move "Unable to open fact_trips output"
129600                  to WS-Log-Line
129700             perform ZZ080-Log-Message thru ZZ080-Exit
129800             go to DD070-Exit
129900     end-if.
130000     perform DD071-Write-Fact-Row thru DD071-Exit
130100             varying Fct-Ix from 1 by 1 until Fct-Ix > Fct-Count.
130200     close   TXFACTS-FILE.
130300*
130400 DD070-Exit.
130500     exit.
130600*
130700 DD071-Write-Fact-Row.
130800*
130900     move    Fct-Tbl-Trip-Id (Fct-Ix)         to FDF-Trip-Id.
131000     move    Fct-Tbl-Vendor-Key (Fct-Ix)      to FDF-Vendor-Key.
131100     move    Fct-Tbl-Pickup-Dt-Key (Fct-Ix)   to FDF-Pickup-Dt-Key.
131200     move    Fct-Tbl-Dropoff-Dt-Key (Fct-Ix)  to FDF-Dropoff-Dt-Key.
131300     move    Fct-Tbl-Pickup-Loc-Key (Fct-Ix)  to FDF-Pickup-Loc-Key.
131400     move    Fct-Tbl-Dropoff-Loc-Key (Fct-Ix) to FDF-Dropoff-Loc-Key.
131500     move    Fct-Tbl-Ratecode-Key (Fct-Ix)    to FDF-Ratecode-Key.
131600     move    Fct-Tbl-Paytype-Key (Fct-Ix)     to FDF-Paytype-Key.
131700     move    Fct-Tbl-Passenger-Count (Fct-Ix) to FDF-Passenger-Count.
131800     move    Fct-Tbl-Trip-Distance (Fct-Ix)   to FDF-Trip-Distance.
131900     move    Fct-Tbl-Fare-Amount (Fct-Ix)     to FDF-Fare-Amount.
132000     move    Fct-Tbl-Extra (Fct-Ix)           to FDF-Extra.
132100     move    Fct-Tbl-Mta-Tax (Fct-Ix)         to FDF-Mta-Tax.
132200     move    Fct-Tbl-Tip-Amount (Fct-Ix)      to FDF-Tip-Amount.
132300     move    Fct-Tbl-Tolls-Amount (Fct-Ix)    to FDF-Tolls-Amount.
132400     move    Fct-Tbl-Improvement-Sur (Fct-Ix) to FDF-Improvement-Sur.
132500     move    Fct-Tbl-Total-Amount (Fct-Ix)    to FDF-Total-Amount.
132600     move    Fct-Tbl-Trip-Duration (Fct-Ix)   to FDF-Trip-Duration.
132800     move    Fct-Tbl-Store-Fwd-Flag (Fct-Ix)  to FDF-Store-Fwd-Flag.
132900     write   FD-Fact-Rec.
133000     add     1 to WS-Fct-Wrote.
133100*
133200 DD071-Exit.
133300     exit.
133400*
133500*-----------------------------------------------------------------
133600* ZZ080/ZZ090 - the only reporting this run produces is its own
133700* log, there is no printed report (NON-GOALS says so and the
133800* feed's own volume was never meant for a line printer anyway).
133900*-----------------------------------------------------------------
134000*
134010 ZZ000-Reporting        section.
134100 ZZ080-Log-Message.
134200*
134300     move    WS-Log-Line to FDL-Log-Text.
134400     write   FD-Run-Log-Line.
134500*
134600 ZZ080-Exit.
134700     exit.
134800*
134900 ZZ090-Run-Summary.
135000*
135100     move    WS-Trips-Read to WS-Msg-Count-Text.
135200     string  "Trips read        : " WS-Msg-Count-Text
135300             delimited by size into WS-Log-Line.
135400     perform ZZ080-Log-Message thru ZZ080-Exit.
135500*
135600     move    Ved-Count to WS-Msg-Count-Text.
135700     string  "dim_vendor rows    : " WS-Msg-Count-Text
135800             delimited by size into WS-Log-Line.
135900     perform ZZ080-Log-Message thru ZZ080-Exit.
135910     move    "dim_vendor columns: dim_vendor_key,VendorID,vendor_name"
135920             to WS-Log-Line.
135930     perform ZZ080-Log-Message thru ZZ080-Exit.
136000*
136100     move    Dtm-Count to WS-Msg-Count-Text.
136200     string  "dim_datetime rows  : " WS-Msg-Count-Text
136300             delimited by size into WS-Log-Line.
136400     perform ZZ080-Log-Message thru ZZ080-Exit.
136405     move    spaces to WS-Log-Line.
136410     string  "dim_datetime columns: dim_datetime_key,full_datetime,"
136420             delimited by size
136440             "hour,date,day,day_of_week,day_name,year,month_name,"
136450             delimited by size
136460             "weekday,is_weekend,quarter,month"
136470             delimited by size into WS-Log-Line.
136480     perform ZZ080-Log-Message thru ZZ080-Exit.
136500*
136600     move    Pul-Count to WS-Msg-Count-Text.
136700     string  "dim_pickup_loc rows: " WS-Msg-Count-Text
136800             delimited by size into WS-Log-Line.
136900     perform ZZ080-Log-Message thru ZZ080-Exit.
136905     move    spaces to WS-Log-Line.
136910     string  "dim_pickup_location columns: dim_pickup_location_key,"
136920             delimited by size
136930             "pickup_latitude,pickup_longitude"
136940             delimited by size into WS-Log-Line.
136960     perform ZZ080-Log-Message thru ZZ080-Exit.
137000*
137100     move    Dol-Count to WS-Msg-Count-Text.
137200     string  "dim_dropoff_loc rows:" WS-Msg-Count-Text
137300             delimited by size into WS-Log-Line.
137400     perform ZZ080-Log-Message thru ZZ080-Exit.
137405     move    spaces to WS-Log-Line.
137410     string  "dim_dropoff_location columns: dim_dropoff_location_key,"
137420             delimited by size
137430             "dropoff_latitude,dropoff_longitude"
137440             delimited by size into WS-Log-Line.
137460     perform ZZ080-Log-Message thru ZZ080-Exit.
137500*
137600     move    Rtc-Count to WS-Msg-Count-Text.
137700     string  "dim_ratecode rows  : " WS-Msg-Count-Text
137800             delimited by size into WS-Log-Line.
137900     perform ZZ080-Log-Message thru ZZ080-Exit.
137905     move    spaces to WS-Log-Line.
137910     string  "dim_ratecode columns: dim_ratecode_key,RatecodeID,"
137920             delimited by size
137930             "ratecode_description"
137940             delimited by size into WS-Log-Line.
137960     perform ZZ080-Log-Message thru ZZ080-Exit.
138000*
138100     move    Pmt-Count to WS-Msg-Count-Text.
138200     string  "dim_payment_type rows:" WS-Msg-Count-Text
138300             delimited by size into WS-Log-Line.
138400     perform ZZ080-Log-Message thru ZZ080-Exit.
138405     move    spaces to WS-Log-Line.
138410     string  "dim_payment_type columns: dim_payment_type_key,"
138420             delimited by size
138430             "payment_type,payment_type_description"
138440             delimited by size into WS-Log-Line.
138460     perform ZZ080-Log-Message thru ZZ080-Exit.
138500*
138600     move    Fct-Count to WS-Msg-Count-Text.
138700     string  "fact_trips rows    : " WS-Msg-Count-Text
138800             delimited by size into WS-Log-Line.
138900     perform ZZ080-Log-Message thru ZZ080-Exit.
138910     move    "fact_trips columns : 19"
138920             to WS-Log-Line.
138930     perform ZZ080-Log-Message thru ZZ080-Exit.
139000*
139100     if      Ved-Wrote-Ok and Dtm-Wrote-Ok and Pul-Wrote-Ok
139120             and Dol-Wrote-Ok and Rtc-Wrote-Ok and Pmt-Wrote-Ok
139140             move "All dimension tables loaded"
139150                  to WS-Log-Line
139160     else
139180             move "One or more dimension tables failed to load"
139190                  to WS-Log-Line
139200     end-if.
139210     perform ZZ080-Log-Message thru ZZ080-Exit.
139220*
139230     if      Fct-Wrote-Ok
139240             move "fact_trips table loaded"
139250                  to WS-Log-Line
139260     else
139270             move "fact_trips table failed to load"
139280                  to WS-Log-Line
139290     end-if.
139300     perform ZZ080-Log-Message thru ZZ080-Exit.
139900*
140000 ZZ090-Exit.
140100     exit.
