000100*****************************************************************
000200*                                                               *
000300*      D A T E T I M E   V A L I D A T I O N / C O N V E R T    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.        txdtcnv.
001100*
001200 author.            R J Falconer.
001300*
001400 installation.      Applewood Computers - Data Services Unit.
001500*
001600 date-written.      14/03/1985.
001700*
001800 date-compiled.
001900*
002000 security.          Applewood Computers - Internal Use Only.
002100*
002200*  remarks.         Datetime validate / convert / derive.
002300*                   Written originally for the (shelved) Transport
002400*                   Systems ledger project as a general purpose
002500*                   date sanity-checker, kept alive since as a
002600*                   shared utility - revived Nov 1985 for the
002700*                   NYC taxi trip star-schema feed (tx000) since
002800*                   its calling shape already matched what the
002900*                   dimension builder needed.
003000*
003100*  version.         See Prog-Name in ws.
003200*
003300*  called modules.  None.
003400*
003500*  functions used.  None - see changes 29/01/98 below, this
003600*                   module deliberately avoids intrinsic
003700*                   FUNCTIONs so it keeps compiling on every
003800*                   compiler in the shop's machine room.
003900*
004000*  files used.      None - pure working storage / linkage.
004100*
004200*  error messages.  None - caller decides what to do with
004300*                   DTC-Valid-Flag.
004400*
004500*-----------------------------------------------------------------
004600* changes:
004700* 14/03/85 rjf -        Created for Transport Systems ledger proj.
004800* 02/07/85 rjf -        Added hour/minute/second edit, ledger proj
004900*                       now wants time-of-day on movements too.
005000* 19/11/86 kmb -        Fix Feb 29 accepted on non-leap centuries.
005100* 03/04/89 rjf -        Ledger project shelved, module left as a
005200*                       library routine, no further calls pending.
005300* 22/08/91 dlt -        Picked up by GL project for posting-date
005400*                       edits, no logic changes needed.
005500* 17/02/94 dlt -        Added Day-Of-Week derivation for GL period
005600*                       close reports.
005700* 29/01/98 vbc -        Y2K review: confirmed CCYY already carried
005800*                       full century throughout, no 2-digit year
005900*                       storage anywhere in this module. No fix
006000*                       required, logged per std Y2K sign-off.
006100* 06/09/99 vbc -        Y2K sign-off re-confirmed after compiler
006200*                       upgrade, still clean.
006300* 11/05/02 vbc -        Added Quarter and Is-Weekend derivation
006400*                       for the new management-accounts extracts.
006500* 14/10/09 vbc -    .1  Migration to Open Cobol / GnuCobol build.
006600*                       No FUNCTION usage added - kept the manual
006700*                       day-count so behaviour is unchanged.
006800* 03/03/15 vbc -    .2  Added Day-Name / Month-Name text lookups,
006900*                       previously the caller had to do its own.
007000* 16/04/24 vbc -        Header/copyright housekeeping pass.
007100* 03/11/25 vbc -   1.0  Re-purposed for tx000 / NYC taxi feed.
007200*                       Added DTC-Total-Seconds so the fact
007300*                       builder can get a duration in one pair
007400*                       of calls instead of re-deriving days.
007500* 12/11/25 vbc -   1.1  Added Day-Name/Month-Name table lookups
007600*                       via wstxdec.cob (previously local literals
007700*                       duplicated per caller - now one copybook).
007750* 27/11/25 vbc -   1.2  Dropped the leftover SPECIAL-NAMES clause -
007760*                       this callee owns no SELECTs and prints
007770*                       nothing, there was nothing for it to name.
007780* 27/11/25 vbc -   1.3  Restored the Copyright Notice dropped in
007790*                       an earlier housekeeping pass.
007800*
007850*-----------------------------------------------------------------
007860* copyright notice.
007870* ****************
007880*
007890* property of Applewood Computers - Data Services Unit.  For
007895* internal use on Applewood's own systems only, not for resale
007897* or distribution outside the Data Services Unit.
007900*-----------------------------------------------------------------
008000*
008100 environment             division.
008200*===============================
008300*
008400 configuration           section.
008500 source-computer.        IBM-LINUX.
008600 object-computer.        IBM-LINUX.
008800*                                   no SELECTs, no printed output,
008810*                                   nothing to name in this callee -
008820*                                   SPECIAL-NAMES stays with tx000.
008900 input-output             section.
009000 file-control.
009100*
009200 data                    division.
009300*===============================
009400*
009500 file section.
009600*
009700 working-storage         section.
009800*-------------------------------
009900*
010000 77  Prog-Name              pic x(17) value "TXDTCNV (1.1)".
010100*
010200 copy "wstxdec.cob".
010300*
010400 01  WS-Edit-Work.
010500     03  WS-Edit-Bad         pic x       value "N".
010600         88  Edit-Is-Bad                 value "Y".
010700     03  WS-Edit-Ccyy        pic 9(4).
010800     03  WS-Edit-Mm          pic 99.
010900     03  WS-Edit-Dd          pic 99.
011000     03  WS-Edit-Hh          pic 99.
011100     03  WS-Edit-Mi          pic 99.
011150     03  WS-Edit-Ss          pic 99.
011180     03  filler              pic x(2).
011300*
011400 01  WS-Leap-Work.
011500     03  WS-Leap-Sw          pic x       value "N".
011550         88  Year-Is-Leap                value "Y".
011570     03  WS-Leap-Rem         pic s9(4)   comp.
011600     03  WS-Leap-Quot        pic s9(9)   comp.
011650     03  filler              pic x(2).
011900*
012000*  Days-in-month table, Feb carries the non-leap value and is
012100*  bumped by one in 0200 when Year-Is-Leap.
012200*
012300 01  WS-Days-In-Month-Values.
012400     05  filler pic 99 value 31.
012500     05  filler pic 99 value 28.
012600     05  filler pic 99 value 31.
012700     05  filler pic 99 value 30.
012800     05  filler pic 99 value 31.
012900     05  filler pic 99 value 30.
013000     05  filler pic 99 value 31.
013100     05  filler pic 99 value 31.
013200     05  filler pic 99 value 30.
013300     05  filler pic 99 value 31.
013400     05  filler pic 99 value 30.
013500     05  filler pic 99 value 31.
013600 01  WS-Days-In-Month-Redef redefines
013700                             WS-Days-In-Month-Values.
013800     05  WS-Days-In-Month-Entry pic 99 occurs 12 times.
013900*
014000*  Civil day-count work (Howard Hinnant's days_from_civil,
014100*  1970-01-01 as the zero point) - all COMP, all non-negative
014200*  for any date this shop's systems will ever see (year > 0).
014300*
014400 01  WS-Cal-Work.
014500     03  WS-Cal-Y-Adj        pic s9(9)   comp.
014600     03  WS-Cal-Era          pic s9(9)   comp.
014700     03  WS-Cal-Yoe          pic s9(9)   comp.
014800     03  WS-Cal-Month-Adj    pic s9(9)   comp.
014900     03  WS-Cal-Doy          pic s9(9)   comp.
015000     03  WS-Cal-Doe          pic s9(9)   comp.
015100     03  WS-Cal-Days         pic s9(9)   comp.
015150     03  WS-Cal-Weekday-Idx  pic s9(9)   comp.
015170     03  WS-Cal-Temp         pic s9(9)   comp.
015190     03  filler              pic x(2).
015400*
015500 linkage                 section.
015600*-----------------------------
015700*
015800 copy "wstxdtc.cob".
015900*
016000 procedure  division using TX-Dtcnv-Linkage.
016100*===========================================
016200*
016300 0000-Main.
016400*
016500     move     spaces to DTC-Output-Text
016600                         DTC-Day-Name
016700                         DTC-Month-Name.
016800     move     "N"    to DTC-Valid-Flag.
016900     move     "F"    to DTC-Is-Weekend.
017000     move     zero   to DTC-Ccyy  DTC-Mm  DTC-Dd  DTC-Hh  DTC-Mi
017100                         DTC-Ss   DTC-Day-Of-Week  DTC-Quarter
017200                         DTC-Total-Seconds.
017300     move     "N"    to WS-Edit-Bad.
017400*
017500     perform  0100-Edit-Date-Text.
017600     if       Edit-Is-Bad
017700              go to 0900-Set-Missing.
017800*
017900     perform  0200-Validate-Calendar-Date.
018000     if       Edit-Is-Bad
018100              go to 0900-Set-Missing.
018200*
018300     perform  0300-Compute-Days-Since-Epoch.
018400     perform  0400-Derive-Calendar-Parts.
018500*
018600     move     "Y"             to DTC-Valid-Flag.
018700     move     DTC-Input-Text  to DTC-Output-Text.
018800     go       to 0000-Exit.
018900*
019000 0900-Set-Missing.
019100*
019200*  Coerced-to-missing path - BUSINESS RULES: record is kept,
019300*  the timestamp becomes the one canonical missing marker so
019400*  every bad stamp in the run dedups to a single dim_datetime
019500*  row (see Trip-Missing-Dt-Marker in wstxtrp.cob).
019600*
019700     move     "N"                    to DTC-Valid-Flag.
019800     move     "9999-99-99 99:99:99"  to DTC-Output-Text.
019900     move     zero  to DTC-Ccyy  DTC-Mm  DTC-Dd  DTC-Hh  DTC-Mi
020000                        DTC-Ss   DTC-Day-Of-Week  DTC-Quarter
020100                        DTC-Total-Seconds.
020200     move     spaces to DTC-Day-Name  DTC-Month-Name.
020300     move     "F"    to DTC-Is-Weekend.
020400*
020500 0000-Exit.
020600     exit     program.
020700*
020800*-----------------------------------------------------------------
020900* 0100-Edit-Date-Text     - checks shape "YYYY-MM-DD HH:MM:SS"
021000*                           (19 chars, fixed delimiter positions)
021100*                           and that each numeric run is numeric
021200*                           and in a coarse range.  Exact day-
021300*                           in-month is left to 0200.
021400*-----------------------------------------------------------------
021500*
021600 0100-Edit-Date-Text.
021700*
021800     move     "N" to WS-Edit-Bad.
021900*
022000     if       DTC-Input-Text (5:1) not = "-" or
022100              DTC-Input-Text (8:1) not = "-" or
022200              DTC-Input-Text (11:1) not = " " or
022300              DTC-Input-Text (14:1) not = ":" or
022400              DTC-Input-Text (17:1) not = ":"
022500              move "Y" to WS-Edit-Bad
022600              go to 0100-Exit.
022700*
022800     if       DTC-Input-Text (1:4) not numeric or
022900              DTC-Input-Text (6:2) not numeric or
023000              DTC-Input-Text (9:2) not numeric or
023100              DTC-Input-Text (12:2) not numeric or
023200              DTC-Input-Text (15:2) not numeric or
023300              DTC-Input-Text (18:2) not numeric
023400              move "Y" to WS-Edit-Bad
023500              go to 0100-Exit.
023600*
023700     move     DTC-Input-Text (1:4)  to WS-Edit-Ccyy.
023800     move     DTC-Input-Text (6:2)  to WS-Edit-Mm.
023900     move     DTC-Input-Text (9:2)  to WS-Edit-Dd.
024000     move     DTC-Input-Text (12:2) to WS-Edit-Hh.
024100     move     DTC-Input-Text (15:2) to WS-Edit-Mi.
024200     move     DTC-Input-Text (18:2) to WS-Edit-Ss.
024300*
024400     if       WS-Edit-Mm < 01 or > 12 or
024500              WS-Edit-Dd < 01 or > 31 or
024600              WS-Edit-Hh > 23           or
024700              WS-Edit-Mi > 59           or
024800              WS-Edit-Ss > 59
024900              move "Y" to WS-Edit-Bad.
025000*
025100 0100-Exit.
025200     exit.
025300*
025400*-----------------------------------------------------------------
025500* 0200-Validate-Calendar-Date  - leap-year test then exact
025600*                                day-in-month test.
025700*-----------------------------------------------------------------
025800*
025900 0200-Validate-Calendar-Date.
026000*
026100     move     "N" to WS-Leap-Sw.
026200     divide   WS-Edit-Ccyy by 400 giving WS-Leap-Quot
026300              remainder WS-Leap-Rem.
026400     if       WS-Leap-Rem = zero
026500              move "Y" to WS-Leap-Sw
026600              go to 0200-Have-Leap-Sw.
026700     divide   WS-Edit-Ccyy by 100 giving WS-Leap-Quot
026800              remainder WS-Leap-Rem.
026900     if       WS-Leap-Rem = zero
027000              move "N" to WS-Leap-Sw
027100              go to 0200-Have-Leap-Sw.
027200     divide   WS-Edit-Ccyy by 4   giving WS-Leap-Quot
027300              remainder WS-Leap-Rem.
027400     if       WS-Leap-Rem = zero
027500              move "Y" to WS-Leap-Sw.
027600*
027700 0200-Have-Leap-Sw.
027800*
027900     if       WS-Edit-Mm = 02 and Year-Is-Leap
028000              if WS-Edit-Dd > 29
028100                 move "Y" to WS-Edit-Bad
028200              end-if
028300              go to 0200-Exit.
028400*
028500     if       WS-Edit-Dd > WS-Days-In-Month-Entry (WS-Edit-Mm)
028600              move "Y" to WS-Edit-Bad.
028700*
028800 0200-Exit.
028900     exit.
029000*
029100*-----------------------------------------------------------------
029200* 0300-Compute-Days-Since-Epoch - days_from_civil, epoch
029300*                                 1970-01-01 = day zero, no
029400*                                 intrinsic FUNCTIONs used.
029500*-----------------------------------------------------------------
029600*
029700 0300-Compute-Days-Since-Epoch.
029800*
029900     if       WS-Edit-Mm > 02
030000              compute WS-Cal-Y-Adj = WS-Edit-Ccyy
030100     else
030200              compute WS-Cal-Y-Adj = WS-Edit-Ccyy - 1
030300     end-if.
030400*
030500     divide   WS-Cal-Y-Adj by 400 giving WS-Cal-Era.
030600     compute  WS-Cal-Yoe = WS-Cal-Y-Adj - (WS-Cal-Era * 400).
030700*
030800     if       WS-Edit-Mm > 02
030900              compute WS-Cal-Month-Adj = WS-Edit-Mm - 3
031000     else
031100              compute WS-Cal-Month-Adj = WS-Edit-Mm + 9
031200     end-if.
031300*
031400     compute  WS-Cal-Temp = (153 * WS-Cal-Month-Adj) + 2.
031500     divide   WS-Cal-Temp by 5 giving WS-Cal-Doy.
031600     compute  WS-Cal-Doy = WS-Cal-Doy + WS-Edit-Dd - 1.
031700*
031800     divide   WS-Cal-Yoe by 4   giving WS-Cal-Temp.
031900     compute  WS-Cal-Doe = (WS-Cal-Yoe * 365) + WS-Cal-Temp.
032000     divide   WS-Cal-Yoe by 100 giving WS-Cal-Temp.
032100     compute  WS-Cal-Doe = WS-Cal-Doe - WS-Cal-Temp + WS-Cal-Doy.
032200*
032300     compute  WS-Cal-Days = (WS-Cal-Era * 146097) + WS-Cal-Doe
032400                             - 719468.
032500*
032600     compute  DTC-Total-Seconds = (WS-Cal-Days * 86400)
032700                                 + (WS-Edit-Hh * 3600)
032800                                 + (WS-Edit-Mi * 60)
032900                                 +  WS-Edit-Ss.
033000*
033100 0300-Exit.
033200     exit.
033300*
033400*-----------------------------------------------------------------
033500* 0400-Derive-Calendar-Parts - weekday from the day-count (NOT
033600*                              assumed), name look-ups, quarter,
033700*                              weekend flag.
033800*-----------------------------------------------------------------
033900*
034000 0400-Derive-Calendar-Parts.
034100*
034200     move     WS-Edit-Ccyy to DTC-Ccyy.
034300     move     WS-Edit-Mm   to DTC-Mm.
034400     move     WS-Edit-Dd   to DTC-Dd.
034500     move     WS-Edit-Hh   to DTC-Hh.
034600     move     WS-Edit-Mi   to DTC-Mi.
034700     move     WS-Edit-Ss   to DTC-Ss.
034800*
034900*  1970-01-01 (day zero) is a Thursday, index 3 when Monday=0,
035000*  hence the +3 before taking the day count modulo 7.
035100*
035200     compute  WS-Cal-Temp = WS-Cal-Days + 3.
035300     divide   WS-Cal-Temp by 7 giving WS-Cal-Weekday-Idx
035400              remainder WS-Cal-Weekday-Idx.
035500     move     WS-Cal-Weekday-Idx to DTC-Day-Of-Week.
035600*
035700     move     WS-Day-Name-Entry (DTC-Day-Of-Week + 1)
035800              to DTC-Day-Name.
035900     move     WS-Month-Name-Entry (DTC-Mm) to DTC-Month-Name.
036000*
036100     if       DTC-Day-Of-Week = 5 or DTC-Day-Of-Week = 6
036200              move "T" to DTC-Is-Weekend
036300     else
036400              move "F" to DTC-Is-Weekend.
036500*
036600     evaluate true
036700         when  WS-Edit-Mm < 04
036800               move 1 to DTC-Quarter
036900         when  WS-Edit-Mm < 07
037000               move 2 to DTC-Quarter
037100         when  WS-Edit-Mm < 10
037200               move 3 to DTC-Quarter
037300         when  other
037400               move 4 to DTC-Quarter
037500     end-evaluate.
037600*
037700 0400-Exit.
037800     exit.
