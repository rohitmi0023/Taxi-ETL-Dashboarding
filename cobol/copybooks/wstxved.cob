000100*******************************************
000200*                                          *
000300*  Record Definition For dim_vendor        *
000400*     Uses Ved-Key as key (0-based)        *
000500*******************************************
000600*  File size 49 bytes.
000700*
000800* 03/11/25 vbc - Created.
000900* 10/11/25 vbc - Widened Ved-Name to 40 to
001000*                match the longest decode text.
001100*
001200 01  TX-Vendor-Record.
001300     03  Ved-Key             pic 9(4).
001400     03  Ved-Vendor-Id       pic 99.
001450     03  Ved-Vendor-Name     pic x(40).
001480     03  filler              pic x(3).
001600*
001700*  In-memory dimension under construction - Ved-Count entries
001800*  have been seen so far this run, first-occurrence order,
001900*  dedup on Ved-Vendor-Id alone.
002000*
002100 01  TX-Vendor-Table.
002200     03  Ved-Entry occurs 1 to 50 times
002300                    depending on Ved-Count
002400                    indexed by Ved-Ix.
002500         05  Ved-Tbl-Key         pic 9(4).
002600         05  Ved-Tbl-Vendor-Id   pic 99.
002700         05  Ved-Tbl-Vendor-Name pic x(40).
002750         05  filler              pic x(3).
002800 01  Ved-Count               pic 9(4)     comp value zero.
