000100*******************************************
000200*                                          *
000300*  Record Definition For fact_trips        *
000400*     Uses Fct-Trip-Id as key (1-based)    *
000500*******************************************
000600*  File size 78 bytes.
000700*
000800* 03/11/25 vbc - Created.
000900* 14/11/25 vbc - Confirmed Fct-Trip-Duration
001000*                carries a sign, dropoff can
001100*                precede pickup in dirty feeds.
001150* 27/11/25 vbc - Dropped the Fct-Duration-Ok
001160*                byte - the downstream load job
001170*                only wants the 19 fact_trips
001180*                columns, nothing extra, so a
001190*                missing duration is now carried
001195*                IN the field itself via the
001198*                Trip-Duration-Missing sentinel
001199*                (see tx000 WS-Duration-Work).
001200*
001300 01  TX-Fact-Record.
001400     03  Fct-Trip-Id              pic 9(9).
001500     03  Fct-Vendor-Key           pic 9(4).
001600     03  Fct-Pickup-Dt-Key        pic 9(7).
001700     03  Fct-Dropoff-Dt-Key       pic 9(7).
001800     03  Fct-Pickup-Loc-Key       pic 9(7).
001900     03  Fct-Dropoff-Loc-Key      pic 9(7).
002000     03  Fct-Ratecode-Key         pic 9(4).
002100     03  Fct-Paytype-Key          pic 9(4).
002200     03  Fct-Passenger-Count      pic 99.
002300     03  Fct-Trip-Distance        pic s9(5)v99   comp-3.
002400     03  Fct-Fare-Amount          pic s9(5)v99   comp-3.
002500     03  Fct-Extra                pic s9(3)v99   comp-3.
002600     03  Fct-Mta-Tax              pic s9(3)v99   comp-3.
002700     03  Fct-Tip-Amount           pic s9(5)v99   comp-3.
002800     03  Fct-Tolls-Amount         pic s9(5)v99   comp-3.
002900     03  Fct-Improvement-Sur      pic s9(3)v99   comp-3.
003000     03  Fct-Total-Amount         pic s9(6)v99   comp-3.
003100     03  Fct-Trip-Duration        pic s9(5)v99   comp-3.
003200*                                   minutes, HALF-UP, signed -
003300*                                   99999.99 (the field's max)
003400*                                   means missing/uncomputable.
003500     03  Fct-Store-Fwd-Flag       pic x.
003600     03  filler                   pic x(4).
003800*
003900*  Fact table under construction - one entry per trip, built
004000*  by CC000 once every dimension table is complete, written
004100*  out as-is by DD070.  Same ceiling as TX-Trip-Table since a
004200*  fact row is emitted for every trip read, valid or not.
004300*
004400 01  TX-Fact-Table.
004500     03  Fct-Entry occurs 1 to 20000 times
004600                    depending on Fct-Count
004700                    indexed by Fct-Ix.
004800         05  Fct-Tbl-Trip-Id           pic 9(9).
004900         05  Fct-Tbl-Vendor-Key        pic 9(4).
005000         05  Fct-Tbl-Pickup-Dt-Key     pic 9(7).
005100         05  Fct-Tbl-Dropoff-Dt-Key    pic 9(7).
005200         05  Fct-Tbl-Pickup-Loc-Key    pic 9(7).
005300         05  Fct-Tbl-Dropoff-Loc-Key   pic 9(7).
005400         05  Fct-Tbl-Ratecode-Key      pic 9(4).
005500         05  Fct-Tbl-Paytype-Key       pic 9(4).
005600         05  Fct-Tbl-Passenger-Count   pic 99.
005700         05  Fct-Tbl-Trip-Distance     pic s9(5)v99   comp-3.
005800         05  Fct-Tbl-Fare-Amount       pic s9(5)v99   comp-3.
005900         05  Fct-Tbl-Extra             pic s9(3)v99   comp-3.
006000         05  Fct-Tbl-Mta-Tax           pic s9(3)v99   comp-3.
006100         05  Fct-Tbl-Tip-Amount        pic s9(5)v99   comp-3.
006200         05  Fct-Tbl-Tolls-Amount      pic s9(5)v99   comp-3.
006300         05  Fct-Tbl-Improvement-Sur   pic s9(3)v99   comp-3.
006400         05  Fct-Tbl-Total-Amount      pic s9(6)v99   comp-3.
006500         05  Fct-Tbl-Trip-Duration     pic s9(5)v99   comp-3.
006650         05  Fct-Tbl-Store-Fwd-Flag    pic x.
006700         05  filler                    pic x(4).
006800 01  Fct-Count                   pic 9(9)     comp value zero.
