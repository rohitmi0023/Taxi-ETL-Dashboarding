000100*******************************************
000200*                                          *
000300*  Record Definition For dim_dropoff_      *
000400*     location.  Uses Dol-Key as key       *
000500*     (0-based).  Dedup is over the        *
000600*     lat + long PAIR, not either alone.   *
000700*******************************************
000800*  File size 26 bytes.
000900*
001000* 03/11/25 vbc - Created.
001100*
001200 01  TX-Dropoff-Loc-Record.
001300     03  Dol-Key             pic 9(7).
001400     03  Dol-Dropoff-Lat     pic s9(3)v9(6) comp-3.
001450     03  Dol-Dropoff-Long    pic s9(4)v9(6) comp-3.
001480     03  filler              pic x(2).
001600*
001700 01  TX-Dropoff-Loc-Table.
001800     03  Dol-Entry occurs 1 to 20000 times
001900                    depending on Dol-Count
002000                    indexed by Dol-Ix.
002100         05  Dol-Tbl-Key          pic 9(7).
002200         05  Dol-Tbl-Dropoff-Lat  pic s9(3)v9(6) comp-3.
002300         05  Dol-Tbl-Dropoff-Long pic s9(4)v9(6) comp-3.
002350         05  filler               pic x(2).
002400 01  Dol-Count               pic 9(7)     comp value zero.
