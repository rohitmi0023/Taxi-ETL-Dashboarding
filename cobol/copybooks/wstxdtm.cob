000100*******************************************
000200*                                          *
000300*  Record Definition For dim_datetime      *
000400*     Uses Dtm-Key as key (0-based)        *
000500*     Natural key domain is ALL pickup     *
000600*     stamps followed by ALL dropoff       *
000700*     stamps, deduped across both.         *
000800*******************************************
000900*  File size 63 bytes.
001000*
001100* 03/11/25 vbc - Created.
001200* 12/11/25 vbc - Added Dtm-Weekday, spec calls
001300*                it out separately from
001400*                Dtm-Day-Of-Week even though
001500*                same value - keep both, some
001600*                downstream reports may want
001700*                the older name.
001800*
001900 01  TX-Datetime-Record.
002000     03  Dtm-Key             pic 9(7).
002100     03  Dtm-Full-Datetime   pic x(19).
002200     03  Dtm-Hour            pic 99.
002300     03  Dtm-Date            pic x(10).
002400     03  Dtm-Day             pic 99.
002500     03  Dtm-Day-Of-Week     pic 9.
002600     03  Dtm-Day-Name        pic x(9).
002700     03  Dtm-Year            pic 9(4).
002800     03  Dtm-Month-Name      pic x(9).
002900     03  Dtm-Weekday         pic 9.
003000     03  Dtm-Is-Weekend      pic x.
003100     03  Dtm-Quarter         pic 9.
003150     03  Dtm-Month           pic 99.
003180     03  filler              pic x(2).
003300*
003400*  In-memory dimension under construction - sized for the
003500*  worst case of every pickup AND every dropoff stamp being
003600*  distinct (2 x trip ceiling).
003700*
003800 01  TX-Datetime-Table.
003900     03  Dtm-Entry occurs 1 to 40000 times
004000                    depending on Dtm-Count
004100                    indexed by Dtm-Ix.
004200         05  Dtm-Tbl-Key           pic 9(7).
004300         05  Dtm-Tbl-Full-Datetime pic x(19).
004400         05  Dtm-Tbl-Hour          pic 99.
004500         05  Dtm-Tbl-Date          pic x(10).
004600         05  Dtm-Tbl-Day           pic 99.
004700         05  Dtm-Tbl-Day-Of-Week   pic 9.
004800         05  Dtm-Tbl-Day-Name      pic x(9).
004900         05  Dtm-Tbl-Year          pic 9(4).
005000         05  Dtm-Tbl-Month-Name    pic x(9).
005100         05  Dtm-Tbl-Weekday       pic 9.
005200         05  Dtm-Tbl-Is-Weekend    pic x.
005300         05  Dtm-Tbl-Quarter       pic 9.
005400         05  Dtm-Tbl-Month         pic 99.
005450         05  filler                pic x(2).
005500 01  Dtm-Count               pic 9(7)     comp value zero.
