000100*******************************************
000200*                                          *
000300*  Record Definition For dim_pickup_       *
000400*     location.  Uses Pul-Key as key       *
000500*     (0-based).  Dedup is over the        *
000600*     lat + long PAIR, not either alone.   *
000700*******************************************
000800*  File size 26 bytes.
000900*
001000* 03/11/25 vbc - Created.
001100*
001200 01  TX-Pickup-Loc-Record.
001300     03  Pul-Key             pic 9(7).
001400     03  Pul-Pickup-Lat      pic s9(3)v9(6) comp-3.
001450     03  Pul-Pickup-Long     pic s9(4)v9(6) comp-3.
001480     03  filler              pic x(2).
001600*
001700*  In-memory dimension under construction - sized to the
001800*  same ceiling as the trip table since, in the worst case,
001900*  every trip starts from a distinct coordinate pair.
002000*
002100 01  TX-Pickup-Loc-Table.
002200     03  Pul-Entry occurs 1 to 20000 times
002300                    depending on Pul-Count
002400                    indexed by Pul-Ix.
002500         05  Pul-Tbl-Key          pic 9(7).
002600         05  Pul-Tbl-Pickup-Lat   pic s9(3)v9(6) comp-3.
002700         05  Pul-Tbl-Pickup-Long  pic s9(4)v9(6) comp-3.
002750         05  filler               pic x(2).
002800 01  Pul-Count               pic 9(7)     comp value zero.
