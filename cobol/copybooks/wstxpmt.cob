000100*******************************************
000200*                                          *
000300*  Record Definition For dim_payment_type  *
000400*     Uses Pmt-Key as key (0-based)        *
000500*******************************************
000600*  File size 26 bytes.
000700*
000800* 03/11/25 vbc - Created.
000900*
001000 01  TX-Paytype-Record.
001100     03  Pmt-Key             pic 9(4).
001200     03  Pmt-Payment-Type    pic 9.
001250     03  Pmt-Description     pic x(20).
001280     03  filler              pic x(1).
001400*
001500 01  TX-Paytype-Table.
001600     03  Pmt-Entry occurs 1 to 50 times
001700                    depending on Pmt-Count
001800                    indexed by Pmt-Ix.
001900         05  Pmt-Tbl-Key          pic 9(4).
002000         05  Pmt-Tbl-Payment-Type pic 9.
002100         05  Pmt-Tbl-Description  pic x(20).
002150         05  filler               pic x(1).
002200 01  Pmt-Count               pic 9(4)     comp value zero.
