000100*******************************************
000200*                                          *
000300*  Call Interface For txdtcnv              *
000400*   Datetime Validate / Convert / Derive   *
000500*   (Shared by tx000 & txdtcnv linkage -   *
000600*    one copybook COPYd at both ends so    *
000700*    the CALL interface can't drift.)      *
000800*******************************************
000900*
001000* 03/11/25 vbc - Created.
001100* 12/11/25 vbc - Added DTC-Total-Seconds so
001200*                the caller can get a trip
001300*                duration without a 2nd call
001400*                pair per subtraction.
001500*
001600 01  TX-Dtcnv-Linkage.
001700     03  DTC-Input-Text          pic x(19).
001800     03  DTC-Valid-Flag          pic x.
001900*                                   'Y' or 'N'
002000     03  DTC-Output-Text         pic x(19).
002100*                                   echo of input if valid,
002200*                                   Trip-Missing-Dt-Marker if not
002300     03  DTC-Ccyy                pic 9(4).
002400     03  DTC-Mm                  pic 99.
002500     03  DTC-Dd                  pic 99.
002600     03  DTC-Hh                  pic 99.
002700     03  DTC-Mi                  pic 99.
002800     03  DTC-Ss                  pic 99.
002900     03  DTC-Day-Of-Week         pic 9.
003000*                                   0 = Monday .. 6 = Sunday
003100     03  DTC-Day-Name            pic x(9).
003200     03  DTC-Month-Name          pic x(9).
003300     03  DTC-Quarter             pic 9.
003400     03  DTC-Is-Weekend          pic x.
003500     03  DTC-Total-Seconds       pic s9(11)     comp.
003600*                                   whole seconds since the
003700*                                   program's fixed epoch -
003800*                                   subtract two of these for
003900*                                   a trip duration, zero and
004000*                                   meaningless when not valid.
004050     03  filler                  pic x(2).
