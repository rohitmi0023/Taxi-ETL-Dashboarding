000100*******************************************
000200*                                          *
000300*  Shared Run-Control Working Storage For  *
000400*   The Trip ETL (tx000).  Row counts,     *
000500*   per-table success switches, the        *
000600*   working trip table and file status     *
000700*   bytes for every file the run touches.  *
000800*******************************************
000900*
001000* 03/11/25 vbc - Created.
001100* 10/11/25 vbc - Split file status into one
001200*                byte pair per file, easier
001300*                to trace than one shared
001400*                WK-C-File-Status as py uses.
001500* 21/11/25 vbc - Added Trip-Hdr-Chk switch.
001600*
001700 01  WS-File-Status-Group.
001800     03  Fs-Trips            pic xx.
001900     03  Fs-Vendor           pic xx.
002000     03  Fs-Datetime         pic xx.
002100     03  Fs-Pickup-Loc       pic xx.
002200     03  Fs-Dropoff-Loc      pic xx.
002300     03  Fs-Ratecode         pic xx.
002400     03  Fs-Paytype          pic xx.
002500     03  Fs-Facts            pic xx.
002550     03  Fs-Runlog           pic xx.
002580     03  filler              pic x(2).
002700*
002800 01  WS-Run-Switches.
002900     03  WS-Run-Abort        pic x       value "N".
002950         88  Run-Is-Aborted              value "Y".
002960     03  WS-Trip-Hdr-Chk     pic x       value "N".
002970         88  Header-Line-Seen             value "Y".
002990     03  filler              pic x(2).
003300*
003400 01  WS-Table-Success.
003410*                                   one flag per table, each with
003420*                                   its OWN 88 - a single 88 tied
003430*                                   to the last flag in the group
003440*                                   only tests THAT flag, so ZZ090
003450*                                   must test every dimension flag
003460*                                   by name for the combined
003470*                                   "all dimensions loaded" message.
003500     03  WS-Ved-Ok           pic x       value "Y".
003510         88  Ved-Wrote-Ok                 value "Y".
003600     03  WS-Dtm-Ok           pic x       value "Y".
003610         88  Dtm-Wrote-Ok                 value "Y".
003700     03  WS-Pul-Ok           pic x       value "Y".
003710         88  Pul-Wrote-Ok                 value "Y".
003800     03  WS-Dol-Ok           pic x       value "Y".
003810         88  Dol-Wrote-Ok                 value "Y".
003900     03  WS-Rtc-Ok           pic x       value "Y".
003910         88  Rtc-Wrote-Ok                 value "Y".
004000     03  WS-Pmt-Ok           pic x       value "Y".
004010         88  Pmt-Wrote-Ok                 value "Y".
004050     03  WS-Fct-Ok           pic x       value "Y".
004080         88  Fct-Wrote-Ok                 value "Y".
004090     03  filler              pic x(1).
004300*
004400 01  WS-Run-Counters.
004500     03  WS-Trips-Read       pic 9(9)    comp value zero.
004600     03  WS-Ved-Wrote        pic 9(9)    comp value zero.
004700     03  WS-Dtm-Wrote        pic 9(9)    comp value zero.
004800     03  WS-Pul-Wrote        pic 9(9)    comp value zero.
004900     03  WS-Dol-Wrote        pic 9(9)    comp value zero.
005000     03  WS-Rtc-Wrote        pic 9(9)    comp value zero.
005100     03  WS-Pmt-Wrote        pic 9(9)    comp value zero.
005190     03  WS-Fct-Wrote        pic 9(9)    comp value zero.
005250     03  filler              pic x(2).
005300*
005400 01  WS-Subscripts.
005500     03  WS-Trip-Ix          pic 9(9)    comp.
005600     03  WS-Scan-Ix          pic 9(9)    comp.
005700     03  WS-Tok-Ix           pic 99      comp.
005750     03  WS-Found-Key        pic 9(7)    comp.
005780     03  WS-Found-Sw         pic x.
005790         88  Entry-Was-Found              value "Y".
005795     03  filler              pic x(2).
006100*
006200 01  WS-Log-Line             pic x(150).
006300*
006400*  The working trip table - one entry per trip read from the
006500*  feed, kept for the life of the run so the dimension and
006600*  fact builders can both walk it in arrival order.
006700*
006800 01  TX-Trip-Table.
006900     03  Trip-Tbl-Entry occurs 1 to 20000 times
007000                         depending on WS-Trips-Read
007100                         indexed by Trip-Ix.
007200         05  Trip-Tbl-Vendor-Id       pic 99.
007300         05  Trip-Tbl-Pickup-Text     pic x(19).
007400         05  Trip-Tbl-Dropoff-Text    pic x(19).
007500         05  Trip-Tbl-Passenger-Cnt   pic 99.
007600         05  Trip-Tbl-Distance        pic s9(5)v99   comp-3.
007700         05  Trip-Tbl-Pickup-Long     pic s9(4)v9(6) comp-3.
007800         05  Trip-Tbl-Pickup-Lat      pic s9(3)v9(6) comp-3.
007900         05  Trip-Tbl-Ratecode-Id     pic 99.
008000         05  Trip-Tbl-Store-Fwd       pic x.
008100         05  Trip-Tbl-Dropoff-Long    pic s9(4)v9(6) comp-3.
008200         05  Trip-Tbl-Dropoff-Lat     pic s9(3)v9(6) comp-3.
008300         05  Trip-Tbl-Payment-Type    pic 9.
008400         05  Trip-Tbl-Fare-Amount     pic s9(5)v99   comp-3.
008500         05  Trip-Tbl-Extra           pic s9(3)v99   comp-3.
008600         05  Trip-Tbl-Mta-Tax         pic s9(3)v99   comp-3.
008700         05  Trip-Tbl-Tip-Amount      pic s9(5)v99   comp-3.
008800         05  Trip-Tbl-Tolls-Amount    pic s9(5)v99   comp-3.
008900         05  Trip-Tbl-Improvement-Sur pic s9(3)v99   comp-3.
009000         05  Trip-Tbl-Total-Amount    pic s9(6)v99   comp-3.
009050         05  filler                   pic x(2).
