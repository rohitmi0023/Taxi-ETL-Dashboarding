000100*******************************************
000200*                                          *
000300*  Record Definition For Raw Trip Feed     *
000400*     One Line Per Taxi Trip - Delimited   *
000500*     Uses Trip-Seq-No as key (in table)   *
000600*******************************************
000700*  Feed line is variable, read as X(300) then
000800*  unstrung field by field on commas.
000900*
001000* 03/11/25 vbc - Created for trip feed intake.
001100* 09/11/25 vbc - Widened raw line to 300, some
001200*                feeds carry a trailing CR.
001300* 21/11/25 vbc - Added Trip-Hdr-Chk work field so
001400*                AA010 can skip an optional header
001500*                line without a Function call.
001600*
001700 01  TX-Trip-Raw-Line           pic x(300).
001800*
001900*  Parsed working copy of one trip - this is what
002000*  AA020 unstrings the raw line into and what is
002100*  carried in TX-Trip-Table (wstxwrk.cob) for the
002200*  life of the run.
002300*
002400 01  TX-Trip-Record.
002500     03  Trip-Vendor-Id          pic 99.
002600     03  Trip-Pickup-Dt-Text     pic x(19).
002700     03  Trip-Dropoff-Dt-Text    pic x(19).
002800     03  Trip-Passenger-Count    pic 99.
002900     03  Trip-Distance           pic s9(5)v99   comp-3.
003000     03  Trip-Pickup-Long        pic s9(4)v9(6) comp-3.
003100     03  Trip-Pickup-Lat         pic s9(3)v9(6) comp-3.
003200     03  Trip-Ratecode-Id        pic 99.
003300     03  Trip-Store-Fwd-Flag     pic x.
003400     03  Trip-Dropoff-Long       pic s9(4)v9(6) comp-3.
003500     03  Trip-Dropoff-Lat        pic s9(3)v9(6) comp-3.
003600     03  Trip-Payment-Type       pic 9.
003700     03  Trip-Fare-Amount        pic s9(5)v99   comp-3.
003800     03  Trip-Extra              pic s9(3)v99   comp-3.
003900     03  Trip-Mta-Tax            pic s9(3)v99   comp-3.
004000     03  Trip-Tip-Amount         pic s9(5)v99   comp-3.
004100     03  Trip-Tolls-Amount       pic s9(5)v99   comp-3.
004200     03  Trip-Improvement-Sur    pic s9(3)v99   comp-3.
004300     03  Trip-Total-Amount       pic s9(6)v99   comp-3.
004400     03  Trip-Pickup-Dt-Ok       pic x.
004500*                                   'Y' valid, 'N' coerced missing
004600     03  Trip-Dropoff-Dt-Ok      pic x.
004700     03  filler                  pic x(4).
004800*
004900*  Generic field-by-field scratch used while unstringing
005000*  the raw line - kept here as it belongs to the trip layout
005100*  and not to any one dimension or the fact record.
005200*
005300 01  TX-Trip-Token-Table.
005350     03  Trip-Token          occurs 19 times pic x(20).
005400     03  filler              pic x(2).
005500 01  TX-Trip-Token-Lengths.
005550     03  Trip-Token-Len      occurs 19 times pic 99 comp.
005600     03  filler              pic x(2).
005650 01  Trip-Token-Count       pic 99          comp.
005800*
005900*  Missing-timestamp marker - a single canonical value that
006000*  every un-parseable pickup or dropoff time is coerced to,
006100*  so the datetime dimension dedups them to ONE row per
006200*  BUSINESS RULES (missing marker retained, record not
006300*  dropped).
006400*
006500 01  Trip-Missing-Dt-Marker  pic x(19) value "9999-99-99 99:99:99".
