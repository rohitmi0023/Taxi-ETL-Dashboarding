000100*******************************************
000200*                                          *
000300*  Fixed Decode / Lookup Tables Used By    *
000400*   The Dimension Builder (BB0nn paras     *
000500*   in tx000) And The Date Part Deriver    *
000600*   (0400 para in txdtcnv).                *
000700*                                          *
000800*  Loaded by VALUE at compile time - no    *
000900*  load paragraph needed, same trick this  *
001000*  shop uses for its other rate tables.    *
001100*******************************************
001200*
001300* 03/11/25 vbc - Created - vendor, ratecode
001400*                and payment-type decodes.
001500* 12/11/25 vbc - Added day-name and month-
001600*                name tables for txdtcnv.
001700*
001800 01  WS-Vendor-Decode-Values.
001900     05  filler pic x(42) value
002000         "01Creative Mobile Technologies, LLC      ".
002100     05  filler pic x(42) value
002200         "02Curb Mobility, LLC                     ".
002300     05  filler pic x(42) value
002400         "06Myle Technologies Inc                  ".
002500     05  filler pic x(42) value
002600         "07Helix                                  ".
002700 01  WS-Vendor-Decode-Redef redefines
002800                             WS-Vendor-Decode-Values.
002900     05  WS-VD-Entry occurs 4 times indexed by WS-VD-Ix.
003000         10  WS-VD-Code      pic 99.
003100         10  WS-VD-Name      pic x(40).
003200*
003300 01  WS-Ratecode-Decode-Values.
003400     05  filler pic x(22) value "01Standard            ".
003500     05  filler pic x(22) value "02JFK                 ".
003600     05  filler pic x(22) value "03Newark              ".
003700     05  filler pic x(22) value "04LaGuardia           ".
003800     05  filler pic x(22) value "05Negotiated Fare     ".
003900     05  filler pic x(22) value "06Group ride          ".
004000     05  filler pic x(22) value "99Unknown             ".
004100 01  WS-Ratecode-Decode-Redef redefines
004200                               WS-Ratecode-Decode-Values.
004300     05  WS-RC-Entry occurs 7 times indexed by WS-RC-Ix.
004400         10  WS-RC-Code      pic 99.
004500         10  WS-RC-Desc      pic x(20).
004600*
004700 01  WS-Paytype-Decode-Values.
004800     05  filler pic x(21) value "0Flex Fare trip      ".
004900     05  filler pic x(21) value "1Credit Card         ".
005000     05  filler pic x(21) value "2Cash                ".
005100     05  filler pic x(21) value "3No charge           ".
005200     05  filler pic x(21) value "4Dispute             ".
005300     05  filler pic x(21) value "5Unknown             ".
005400     05  filler pic x(21) value "6Voided_trip         ".
005500 01  WS-Paytype-Decode-Redef redefines
005600                              WS-Paytype-Decode-Values.
005700     05  WS-PT-Entry occurs 7 times indexed by WS-PT-Ix.
005800         10  WS-PT-Code      pic 9.
005900         10  WS-PT-Desc      pic x(20).
006000*
006100*  Day names, subscripted 1..7 for Monday..Sunday (day-of-week
006200*  0..6 from txdtcnv is added to 1 to subscript this table).
006300*
006400 01  WS-Day-Name-Values.
006500     05  filler pic x(9) value "Monday   ".
006600     05  filler pic x(9) value "Tuesday  ".
006700     05  filler pic x(9) value "Wednesday".
006800     05  filler pic x(9) value "Thursday ".
006900     05  filler pic x(9) value "Friday   ".
007000     05  filler pic x(9) value "Saturday ".
007100     05  filler pic x(9) value "Sunday   ".
007200 01  WS-Day-Name-Redef redefines WS-Day-Name-Values.
007300     05  WS-Day-Name-Entry pic x(9) occurs 7 times.
007400*
007500*  Month names, subscripted 1..12 for January..December.
007600*
007700 01  WS-Month-Name-Values.
007800     05  filler pic x(9) value "January  ".
007900     05  filler pic x(9) value "February ".
008000     05  filler pic x(9) value "March    ".
008100     05  filler pic x(9) value "April    ".
008200     05  filler pic x(9) value "May      ".
008300     05  filler pic x(9) value "June     ".
008400     05  filler pic x(9) value "July     ".
008500     05  filler pic x(9) value "August   ".
008600     05  filler pic x(9) value "September".
008700     05  filler pic x(9) value "October  ".
008800     05  filler pic x(9) value "November ".
008900     05  filler pic x(9) value "December ".
009000 01  WS-Month-Name-Redef redefines WS-Month-Name-Values.
009100     05  WS-Month-Name-Entry pic x(9) occurs 12 times.
