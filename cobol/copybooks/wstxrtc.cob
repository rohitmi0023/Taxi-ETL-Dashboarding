000100*******************************************
000200*                                          *
000300*  Record Definition For dim_ratecode      *
000400*     Uses Rtc-Key as key (0-based)        *
000500*******************************************
000600*  File size 27 bytes.
000700*
000800* 03/11/25 vbc - Created.
000900*
001000 01  TX-Ratecode-Record.
001100     03  Rtc-Key             pic 9(4).
001200     03  Rtc-Ratecode-Id     pic 99.
001250     03  Rtc-Description     pic x(20).
001280     03  filler              pic x(1).
001400*
001500 01  TX-Ratecode-Table.
001600     03  Rtc-Entry occurs 1 to 50 times
001700                    depending on Rtc-Count
001800                    indexed by Rtc-Ix.
001900         05  Rtc-Tbl-Key          pic 9(4).
002000         05  Rtc-Tbl-Ratecode-Id  pic 99.
002100         05  Rtc-Tbl-Description  pic x(20).
002200 01  Rtc-Count               pic 9(4)     comp value zero.
